000100******************************************************************
000200*    AQWPROJ  -  PROJECT RECORD LAYOUT                            *
000300*    ONE RECORD PER PROJECT ON THE PLAN.  BUILT BY AQWPARS FROM   *
000400*    THE 'Projects' SECTION OF THE IMPORT FILE.                   *
000500*------------------------------------------------------------------
000600*  MAINT LOG                                                      *
000700*  93/04/22  RSN  ORIGINAL CODING FOR RFR 4471 - PROJECT FILE     *
000800*  96/09/23  RSN  RFR 5033 - ADDED PRJ-DEP-CNT AND PRJ-REQ-CNT,   *
000900*                  WERE IMPLIED BY TRAILING SPACES BEFORE         *
001000*  98/11/02  TLK  Y2K REVIEW - NO DATE FIELDS PRESENT, NO CHANGE  *
001100*  14/09/04  DPS  RFR 7340 - ADDED TRAILING FILLER TO BRING THIS  *
001200*                  RECORD IN LINE WITH SHOP STANDARD - EVERY 01   *
001300*                  CARRIES A FILLER, EVEN WHEN THE FIELDS ADD UP  *
001400*                  TO THE WHOLE RECORD.  ROOM FOR GROWTH ALSO.    *
001500******************************************************************
001600 01  PROJECT-RECORD.
001700     05  PRJ-NAME                  PIC X(30).
001800     05  PRJ-HOURS                 PIC 9(06)V99.
001900     05  PRJ-PRIORITY              PIC 9(01).
002000     05  PRJ-DEP-CNT               PIC 9(01).
002100     05  PRJ-DEPS OCCURS 5 TIMES
002200                  INDEXED BY PRJ-DEP-NDX
002300                  PIC X(30).
002400     05  PRJ-REQ-CNT               PIC 9(02).
002500     05  PRJ-REQ-SKILLS OCCURS 10 TIMES
002600                        INDEXED BY PRJ-SKL-NDX
002700                        PIC X(20).
002800     05  FILLER                    PIC X(08).
