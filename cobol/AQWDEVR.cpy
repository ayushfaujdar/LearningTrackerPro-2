000100******************************************************************
000200*    AQWDEVR  -  DEVELOPER RECORD LAYOUT                          *
000300*    ONE RECORD PER DEVELOPER ON THE PLAN'S ROSTER.  BUILT BY     *
000400*    AQWPARS FROM THE 'Developers' SECTION OF THE IMPORT FILE.    *
000500*------------------------------------------------------------------
000600*  MAINT LOG                                                      *
000700*  93/04/11  RSN  ORIGINAL CODING FOR RFR 4471 - DEVELOPER FILE   *
000800*  96/09/23  RSN  RFR 5033 - ADDED DEV-SKILL-CNT, WAS IMPLIED BY  *
000900*                  TRAILING SPACES BEFORE                        *
001000*  98/11/02  TLK  Y2K REVIEW - NO DATE FIELDS PRESENT, NO CHANGE  *
001100******************************************************************
001200 01  DEVELOPER-RECORD.
001300     05  DEV-NAME                  PIC X(30).
001400     05  DEV-RATE                  PIC 9(05)V99.
001500     05  DEV-HOURS-DAY             PIC 9(02)V99.
001600     05  DEV-SKILL-CNT             PIC 9(02).
001700     05  DEV-SKILLS OCCURS 10 TIMES
001800                    INDEXED BY DEV-SKILL-NDX
001900                    PIC X(20).
002000     05  FILLER                    PIC X(35).
