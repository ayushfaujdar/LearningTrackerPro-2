000100       IDENTIFICATION DIVISION.                                           
000110       PROGRAM-ID.             AQWMTRC.                                   
000120       AUTHOR.                 R S NUNEZ.                                 
000130       INSTALLATION.           STATE OF CONNECTICUT - DAS BUREAU OF       
000140                                ENTERPRISE SYSTEMS.                       
000150       DATE-WRITTEN.           04/22/93.                                  
000160       DATE-COMPILED.          CURRENT-DATE.                              
000170       SECURITY.               STATE OF CONNECTICUT - INTERNAL USE        
000180                                ONLY.  NOT FOR RELEASE OUTSIDE DAS.       
000190      ******************************************************************  
000200      *  AQWMTRC - WORKFORCE OPTIMIZATION - METRICS AND INSIGHTS       *  
000210      *            BUILDER                                             *  
000220      *                                                                *  
000230      *  READS THE OPTIMIZER'S TOTALS (OPTRES-CONTROL), ITS PER-       *  
000240      *  ASSIGNMENT DETAIL AND ITS RISK FINDINGS, COMPUTES BUDGET       * 
000250      *  EFFICIENCY, TIME EFFICIENCY, AVERAGE SKILL-MATCH AND RISK      * 
000260      *  COUNTS, WRITES ONE INSIGHTS-SUMMARY RECORD, AND PRINTS THE     * 
000270      *  PLAN SUMMARY REPORT.                                           * 
000280      *                                                                *  
000290      *  CALLED FROM AQWDRIV AFTER AQWPARS AND AQWVALD HAVE ACCEPTED    * 
000300      *  THE RUN.  THIS STEP DOES NOT REJECT A RUN - IT ONLY REPORTS.   * 
000310      ******************************************************************  
000320      *----------------------------------------------------------------   
000330      *  MAINTENANCE LOG                                                  
000340      *  93/04/22  RSN  ORIGINAL CODING - RFR 4473.                       
000350      *  94/02/14  RSN  RFR 4610 - RISK FILE IS NOW READ TWICE, ONCE      
000360      *                  TO ACCUMULATE THE HIGH/MEDIUM COUNTS AHEAD OF    
000370      *                  THE METRICS BLOCK AND AGAIN TO PRINT THE RISK    
000380      *                  DETAIL LINES, SO THE REPORT CAN CARRY THE        
000390      *                  METRICS BLOCK AHEAD OF THE DETAIL AS SPEC'D      
000400      *                  WITHOUT BUFFERING AN UNBOUNDED RISK TABLE.       
000410      *  98/11/12  TLK  Y2K REVIEW - NO DATE FIELDS PRESENT ON ANY        
000420      *                  FILE READ BY THIS PROGRAM.  NO CHANGE MADE.      
000430      *  04/07/02  MBP  RFR 6122 - AI-ANALYSIS EXPLANATION LINE NOW       
000440      *                  ALWAYS PRINTS THE FIXED FALLBACK TEXT - THE      
000450      *                  ANALYST COMMENTARY FEED WAS NEVER WIRED UP ON    
000460      *                  THIS PLATFORM.                                   
000470      *  14/09/04  DPS  RFR 7340 - ASSIGNMENT-FILE AND RISK-FILE          
000480      *                  RECORDS WIDENED (FILLER ADDED IN AQWASGN AND     
000490      *                  AQWRISK COPYBOOKS) AND THE SUBSCRIPT WS-SUB-1    
000500      *                  RECAST AS A LEVEL-77 ITEM PER SHOP STANDARD.     
000510      *  14/09/04  DPS  RFR 7340 - 540-WRITE-RECOMMENDATIONS FALLBACK     
000520      *                  TEXT WAS SPLIT ACROSS TWO MOVEs TO MISCOUNTED    
000530      *                  SLICE WIDTHS, PADDING TWO BLANKS INTO THE        
000540      *                  MIDDLE OF "SHOWS" AND TRUNCATING THE CLOSING     
000550      *                  "N." OFF "ALLOCATION."  NOW ONE CONTINUED        
000560      *                  LITERAL MOVED TO THE WHOLE FIELD, SO THE TEXT    
000570      *                  CANNOT DRIFT OUT OF STEP WITH ITS OWN SLICES.    
000580      ******************************************************************  
000590       ENVIRONMENT DIVISION.                                              
000600       CONFIGURATION SECTION.                                             
000610       SOURCE-COMPUTER.        IBM-370.                                   
000620       OBJECT-COMPUTER.        IBM-370.                                   
000630       SPECIAL-NAMES.                                                     
000640           C01 IS TOP-OF-FORM                                             
000650           CLASS NUMERIC-CHARS IS "0" THRU "9"                            
000660           UPSI-0 ON  STATUS IS AQWM-TRACE-ON                             
000670           UPSI-0 OFF STATUS IS AQWM-TRACE-OFF.                           
000680                                                                          
000690       INPUT-OUTPUT SECTION.                                              
000700       FILE-CONTROL.                                                      
000710           SELECT OPTRES-FILE     ASSIGN TO AQWOPTFL                      
000720               ORGANIZATION IS SEQUENTIAL                                 
000730               FILE STATUS IS WS-OPTFILE-STATUS.                          
000740           SELECT ASSIGNMENT-FILE ASSIGN TO AQWASGFL                      
000750               ORGANIZATION IS SEQUENTIAL                                 
000760               FILE STATUS IS WS-ASGFILE-STATUS.                          
000770           SELECT RISK-FILE       ASSIGN TO AQWRSKFL                      
000780               ORGANIZATION IS SEQUENTIAL                                 
000790               FILE STATUS IS WS-RSKFILE-STATUS.                          
000800           SELECT INSIGHTS-FILE   ASSIGN TO AQWINSFL                      
000810               ORGANIZATION IS SEQUENTIAL                                 
000820               FILE STATUS IS WS-INSFILE-STATUS.                          
000830           SELECT PRINT-FILE      ASSIGN TO AQWRPTFL                      
000840               ORGANIZATION IS SEQUENTIAL                                 
000850               FILE STATUS IS WS-PRTFILE-STATUS.                          
000860                                                                          
000870       DATA DIVISION.                                                     
000880       FILE SECTION.                                                      
000890       FD  OPTRES-FILE                                                    
000900           RECORDING MODE IS F                                            
000910           LABEL RECORDS ARE STANDARD                                     
000920           RECORD CONTAINS 44 CHARACTERS.                                 
000930           COPY AQWOPTR.                                                  
000940                                                                          
000950       FD  ASSIGNMENT-FILE                                                
000960           RECORDING MODE IS F                                            
000970           LABEL RECORDS ARE STANDARD                                     
000980           RECORD CONTAINS 70 CHARACTERS.                                 
000990           COPY AQWASGN.                                                  
001000                                                                          
001010       FD  RISK-FILE                                                      
001020           RECORDING MODE IS F                                            
001030           LABEL RECORDS ARE STANDARD                                     
001040           RECORD CONTAINS 92 CHARACTERS.                                 
001050           COPY AQWRISK.                                                  
001060                                                                          
001070       FD  INSIGHTS-FILE                                                  
001080           RECORDING MODE IS F                                            
001090           LABEL RECORDS ARE STANDARD                                     
001100           RECORD CONTAINS 268 CHARACTERS.                                
001110           COPY AQWINSU.                                                  
001120                                                                          
001130       FD  PRINT-FILE                                                     
001140           RECORDING MODE IS F                                            
001150           LABEL RECORDS ARE STANDARD                                     
001160           RECORD CONTAINS 132 CHARACTERS.                                
001170       01  PRINT-LINE                        PIC X(132).                  
001180                                                                          
001190       WORKING-STORAGE SECTION.                                           
001200      *----------------------------------------------------------------   
001210      *  FILE STATUS AND SWITCHES                                         
001220      *----------------------------------------------------------------   
001230       01  WS-FILE-STATUSES.                                              
001240           05  WS-OPTFILE-STATUS          PIC X(02) VALUE SPACES.         
001250           05  WS-ASGFILE-STATUS          PIC X(02) VALUE SPACES.         
001260           05  WS-RSKFILE-STATUS          PIC X(02) VALUE SPACES.         
001270           05  WS-INSFILE-STATUS          PIC X(02) VALUE SPACES.         
001280           05  WS-PRTFILE-STATUS          PIC X(02) VALUE SPACES.         
001290       01  WS-COMBINED-FILE-STATUS REDEFINES WS-FILE-STATUSES             
001300                                          PIC X(10).                      
001310                                                                          
001320       01  WS-PROGRAM-SWITCHES.                                           
001330           05  WS-EOF-ASG-SW              PIC X(03) VALUE 'NO '.          
001340               88  EOF-ASG                          VALUE 'YES'.          
001350           05  WS-EOF-RSK-SW              PIC X(03) VALUE 'NO '.          
001360               88  EOF-RSK                          VALUE 'YES'.          
001370                                                                          
001380      *----------------------------------------------------------------   
001390      *  ACCUMULATORS FOR THE ASSIGNMENT AND RISK PASSES.  BOTH           
001400      *  COUNTERS ARE PACKED - THIS SHOP PACKS EVERY SUBSCRIPT AND        
001410      *  ACCUMULATOR REGARDLESS OF THE FIELD IT WILL EVENTUALLY FEED.     
001420      *----------------------------------------------------------------   
001430       01  WS-ASSIGNMENT-ACCUMULATORS.                                    
001440           05  WS-ASG-COUNT               PIC 9(07) COMP-3 VALUE ZERO.    
001450           05  WS-SKILL-SUM               PIC 9(07)V9 COMP-3              
001460                                              VALUE ZERO.                 
001470       01  WS-ASG-ACCUM-RAW REDEFINES WS-ASSIGNMENT-ACCUMULATORS          
001480                                          PIC X(09).                      
001490                                                                          
001500       01  WS-RISK-COUNTS.                                                
001510           05  WS-HIGH-CNT                PIC 9(03) COMP-3 VALUE ZERO.    
001520           05  WS-MED-CNT                 PIC 9(03) COMP-3 VALUE ZERO.    
001530                                                                          
001540      *----------------------------------------------------------------   
001550      *  COMPUTED METRICS - SEE 300-COMPUTE-METRICS-RTN.                  
001560      *----------------------------------------------------------------   
001570       01  WS-COMPUTED-METRICS.                                           
001580           05  WS-BUDGET-EFF              PIC S9(03)V9 COMP-3             
001590                                              VALUE ZERO.                 
001600           05  WS-TIME-EFF                PIC S9(03)V9 COMP-3             
001610                                              VALUE ZERO.                 
001620           05  WS-AVG-SKILL               PIC 9(03)V9 COMP-3              
001630                                              VALUE ZERO.                 
001640                                                                          
001650       77  WS-SUB-1                       PIC S9(04) COMP VALUE ZERO.     
001660                                                                          
001670       01  WS-EXPLANATION-TEXT            PIC X(91).                      
001680                                                                          
001690      *----------------------------------------------------------------   
001700      *  STATIC TABLE OF THE THREE DEFAULT RECOMMENDATION TEXTS.  THE     
001710      *  SOURCE SYSTEM'S ANALYST-COMMENTARY FEED IS NOT PRESENT ON        
001720      *  THIS PLATFORM SO THESE THREE ARE EMITTED ON EVERY RUN.           
001730      *----------------------------------------------------------------   
001740       01  STATIC-RECO-TEXTS.                                             
001750           05  FILLER  PIC X(80) VALUE                                    
001760               'Consider reviewing the highest-cost assignments for       
001770      -        ' possible adjustments.'.                                  
001780           05  FILLER  PIC X(80) VALUE                                    
001790               'Monitor projects with tight deadlines closely.'.          
001800           05  FILLER  PIC X(80) VALUE                                    
001810               'Ensure developers have appropriate skills for their       
001820      -        ' assigned projects.'.                                     
001830       01  RECO-TEXT-TABLE REDEFINES STATIC-RECO-TEXTS                    
001840                            OCCURS 3 TIMES                                
001850                            INDEXED BY RECO-NDX                           
001860                            PIC X(80).                                    
001870                                                                          
001880      *----------------------------------------------------------------   
001890      *  PLAN SUMMARY REPORT LAYOUTS - 132 COLUMN PRINT LINE.             
001900      *----------------------------------------------------------------   
001910       01  PRT-HEADING-1.                                                 
001920           05  FILLER                     PIC X(40) VALUE SPACES.         
001930           05  FILLER                     PIC X(52) VALUE                 
001940               'AQWSE WORKFORCE OPTIMIZATION - PLAN SUMMARY REPORT'.      
001950           05  FILLER                     PIC X(40) VALUE SPACES.         
001960                                                                          
001970       01  PRT-HEADING-2.                                                 
001980           05  FILLER                     PIC X(01) VALUE SPACES.         
001990           05  FILLER                     PIC X(20) VALUE                 
002000               'RUN DATE/TIME......:'.                                    
002010           05  HDG-RUN-DATE               PIC X(08).                      
002020           05  FILLER                     PIC X(01) VALUE SPACES.         
002030           05  HDG-RUN-TIME               PIC X(08).                      
002040           05  FILLER                     PIC X(94) VALUE SPACES.         
002050                                                                          
002060       01  PRT-PLAN-LINE.                                                 
002070           05  FILLER                     PIC X(01) VALUE SPACES.         
002080           05  FILLER                     PIC X(20) VALUE                 
002090               'PLAN BUDGET........:'.                                    
002100           05  PLN-BUDGET-RPT             PIC ZZZ,ZZZ,ZZ9.99.             
002110           05  FILLER                     PIC X(06) VALUE SPACES.         
002120           05  FILLER                     PIC X(20) VALUE                 
002130               'PLAN DEADLINE(DAYS):'.                                    
002140           05  PLN-DEADLINE-RPT           PIC ZZZZ9.99.                   
002150           05  FILLER                     PIC X(63) VALUE SPACES.         
002160                                                                          
002170       01  PRT-RESULTS-LINE-1.                                            
002180           05  FILLER                     PIC X(01) VALUE SPACES.         
002190           05  FILLER                     PIC X(20) VALUE                 
002200               'TOTAL COST.........:'.                                    
002210           05  RES-TOTAL-COST-RPT         PIC ZZZ,ZZZ,ZZ9.99.             
002220           05  FILLER                     PIC X(06) VALUE SPACES.         
002230           05  FILLER                     PIC X(20) VALUE                 
002240               'BUDGET REMAINING...:'.                                    
002250           05  RES-BUDGET-REM-RPT         PIC -ZZZ,ZZZ,ZZ9.99.            
002260           05  FILLER                     PIC X(56) VALUE SPACES.         
002270                                                                          
002280       01  PRT-RESULTS-LINE-2.                                            
002290           05  FILLER                     PIC X(01) VALUE SPACES.         
002300           05  FILLER                     PIC X(20) VALUE                 
002310               'COMPLETION TIME....:'.                                    
002320           05  RES-COMPL-TIME-RPT         PIC ZZZZ9.99.                   
002330           05  FILLER                     PIC X(06) VALUE SPACES.         
002340           05  FILLER                     PIC X(20) VALUE                 
002350               'TIME BUFFER........:'.                                    
002360           05  RES-TIME-BUFFER-RPT        PIC -ZZZZ9.99.                  
002370           05  FILLER                     PIC X(06) VALUE SPACES.         
002380           05  FILLER                     PIC X(20) VALUE                 
002390               'QUANTUM PATH USED..:'.                                    
002400           05  RES-QUANTUM-RPT            PIC X(03).                      
002410           05  FILLER                     PIC X(39) VALUE SPACES.         
002420                                                                          
002430       01  PRT-METRICS-LINE.                                              
002440           05  FILLER                     PIC X(01) VALUE SPACES.         
002450           05  FILLER                     PIC X(17) VALUE                 
002460               'BUDGET EFF PCT..:'.                                       
002470           05  MTR-BUDGET-EFF-RPT         PIC -ZZ9.9.                     
002480           05  FILLER                     PIC X(03) VALUE SPACES.         
002490           05  FILLER                     PIC X(17) VALUE                 
002500               'TIME EFF PCT....:'.                                       
002510           05  MTR-TIME-EFF-RPT           PIC -ZZ9.9.                     
002520           05  FILLER                     PIC X(03) VALUE SPACES.         
002530           05  FILLER                     PIC X(17) VALUE                 
002540               'AVG SKILL MATCH.:'.                                       
002550           05  MTR-AVG-SKILL-RPT          PIC ZZ9.9.                      
002560           05  FILLER                     PIC X(03) VALUE SPACES.         
002570           05  FILLER                     PIC X(11) VALUE                 
002580               'HIGH RISKS:'.                                             
002590           05  MTR-HIGH-RISKS-RPT         PIC ZZ9.                        
002600           05  FILLER                     PIC X(03) VALUE SPACES.         
002610           05  FILLER                     PIC X(09) VALUE                 
002620               'MED RISKS'.                                               
002630           05  FILLER                     PIC X(01) VALUE SPACES.         
002640           05  MTR-MED-RISKS-RPT          PIC ZZ9.                        
002650           05  FILLER                     PIC X(24) VALUE SPACES.         
002660                                                                          
002670       01  PRT-RISK-HEADING.                                              
002680           05  FILLER                     PIC X(01) VALUE SPACES.         
002690           05  FILLER                     PIC X(20) VALUE                 
002700               'RISK FINDINGS:'.                                          
002710           05  FILLER                     PIC X(111) VALUE SPACES.        
002720                                                                          
002730       01  PRT-RISK-DETAIL-LINE.                                          
002740           05  FILLER                     PIC X(03) VALUE SPACES.         
002750           05  RSK-SEVERITY-RPT           PIC X(06).                      
002760           05  FILLER                     PIC X(02) VALUE SPACES.         
002770           05  RSK-MESSAGE-RPT            PIC X(80).                      
002780           05  FILLER                     PIC X(41) VALUE SPACES.         
002790                                                                          
002800       01  PRT-EXPLANATION-LINE.                                          
002810           05  FILLER                     PIC X(01) VALUE SPACES.         
002820           05  EXP-TEXT-RPT               PIC X(91).                      
002830           05  FILLER                     PIC X(40) VALUE SPACES.         
002840                                                                          
002850       01  PRT-RECO-HEADING.                                              
002860           05  FILLER                     PIC X(01) VALUE SPACES.         
002870           05  FILLER                     PIC X(17) VALUE                 
002880               'RECOMMENDATIONS:'.                                        
002890           05  FILLER                     PIC X(114) VALUE SPACES.        
002900                                                                          
002910       01  PRT-RECO-LINE.                                                 
002920           05  FILLER                     PIC X(03) VALUE SPACES.         
002930           05  FILLER                     PIC X(02) VALUE '- '.           
002940           05  RCO-TEXT-RPT               PIC X(80).                      
002950           05  FILLER                     PIC X(47) VALUE SPACES.         
002960                                                                          
002970       01  FILLER                          PIC X(12)                      
002980                                           VALUE 'WS ENDS HERE'.          
002990                                                                          
003000       LINKAGE SECTION.                                                   
003010       01  LK-PLAN-CONTROL-RECORD.                                        
003020           COPY AQWPLAN.                                                  
003030                                                                          
003040       PROCEDURE DIVISION USING LK-PLAN-CONTROL-RECORD.                   
003050                                                                          
003060       000-MAINLINE SECTION.                                              
003070                                                                          
003080           PERFORM 010-OPEN-FILES-RTN THRU 010-EXIT.                      
003090           PERFORM 020-READ-OPTRES-RTN THRU 020-EXIT.                     
003100           PERFORM 100-ACCUM-ASSIGNMENTS-RTN THRU 100-EXIT.               
003110           PERFORM 200-ACCUM-RISKS-RTN THRU 200-EXIT.                     
003120           PERFORM 300-COMPUTE-METRICS-RTN THRU 300-EXIT.                 
003130           PERFORM 400-BUILD-INSIGHTS-RECORD-RTN THRU 400-EXIT.           
003140           PERFORM 500-WRITE-SUMMARY-REPORT-RTN THRU 500-EXIT.            
003150           PERFORM 900-CLOSE-FILES-RTN THRU 900-EXIT.                     
003160           EXIT PROGRAM.                                                  
003170                                                                          
003180       010-OPEN-FILES-RTN.                                                
003190           OPEN INPUT  OPTRES-FILE                                        
003200                       ASSIGNMENT-FILE.                                   
003210           OPEN OUTPUT INSIGHTS-FILE                                      
003220                       PRINT-FILE.                                        
003230       010-EXIT.                                                          
003240           EXIT.                                                          
003250                                                                          
003260       020-READ-OPTRES-RTN.                                               
003270           READ OPTRES-FILE                                               
003280               AT END                                                     
003290                   DISPLAY 'AQWMTRC - OPTRES-CONTROL FILE IS EMPTY'       
003300               NOT AT END                                                 
003310                   CONTINUE                                               
003320           END-READ.                                                      
003330       020-EXIT.                                                          
003340           EXIT.                                                          
003350                                                                          
003360      *----------------------------------------------------------------   
003370      *  RULE - ACCUMULATE THE SKILL-MATCH SUM AND ASSIGNMENT COUNT       
003380      *  OVER THE WHOLE ASSIGNMENT FILE.                                  
003390      *----------------------------------------------------------------   
003400       100-ACCUM-ASSIGNMENTS-RTN.                                         
003410           PERFORM 110-READ-ONE-ASSIGNMENT THRU 110-EXIT                  
003420               UNTIL EOF-ASG.                                             
003430       100-EXIT.                                                          
003440           EXIT.                                                          
003450                                                                          
003460       110-READ-ONE-ASSIGNMENT.                                           
003470           READ ASSIGNMENT-FILE                                           
003480               AT END                                                     
003490                   MOVE 'YES' TO WS-EOF-ASG-SW                            
003500               NOT AT END                                                 
003510                   ADD 1 TO WS-ASG-COUNT                                  
003520                   ADD ASG-SKILL-MATCH TO WS-SKILL-SUM                    
003530           END-READ.                                                      
003540       110-EXIT.                                                          
003550           EXIT.                                                          
003560                                                                          
003570      *----------------------------------------------------------------   
003580      *  RULE - FIRST PASS OVER THE RISK FILE JUST COUNTS HIGH AND        
003590      *  MEDIUM SEVERITY RECORDS SO THE METRICS BLOCK CAN PRINT AHEAD     
003600      *  OF THE RISK DETAIL LINES.  THE FILE IS RE-READ FROM THE TOP      
003610      *  IN 530-PRINT-RISK-DETAILS-RTN BELOW.                             
003620      *----------------------------------------------------------------   
003630       200-ACCUM-RISKS-RTN.                                               
003640           OPEN INPUT RISK-FILE.                                          
003650           PERFORM 210-READ-ONE-RISK THRU 210-EXIT                        
003660               UNTIL EOF-RSK.                                             
003670           CLOSE RISK-FILE.                                               
003680       200-EXIT.                                                          
003690           EXIT.                                                          
003700                                                                          
003710       210-READ-ONE-RISK.                                                 
003720           READ RISK-FILE                                                 
003730               AT END                                                     
003740                   MOVE 'YES' TO WS-EOF-RSK-SW                            
003750               NOT AT END                                                 
003760                   PERFORM 215-TALLY-ONE-RISK THRU 215-EXIT               
003770           END-READ.                                                      
003780       210-EXIT.                                                          
003790           EXIT.                                                          
003800                                                                          
003810       215-TALLY-ONE-RISK.                                                
003820           IF RSK-IS-HIGH                                                 
003830               ADD 1 TO WS-HIGH-CNT                                       
003840           ELSE                                                           
003850               IF RSK-IS-MEDIUM                                           
003860                   ADD 1 TO WS-MED-CNT                                    
003870               END-IF                                                     
003880           END-IF.                                                        
003890       215-EXIT.                                                          
003900           EXIT.                                                          
003910                                                                          
003920      *----------------------------------------------------------------   
003930      *  RULE - BUDGET AND TIME EFFICIENCY ARE PERCENTAGES OF THE         
003940      *  BUDGET/DEADLINE CONSUMED, ROUNDED HALF-UP TO ONE DECIMAL.        
003950      *  AVERAGE SKILL MATCH GUARDS AGAINST A ZERO ASSIGNMENT COUNT.      
003960      *----------------------------------------------------------------   
003970       300-COMPUTE-METRICS-RTN.                                           
003980           COMPUTE WS-BUDGET-EFF ROUNDED =                                
003990               (PLAN-BUDGET - OPTRES-TOTAL-COST) / PLAN-BUDGET * 100.     
004000           COMPUTE WS-TIME-EFF ROUNDED =                                  
004010               (PLAN-DEADLINE - OPTRES-COMPLETION-TIME)                   
004020                   / PLAN-DEADLINE * 100.                                 
004030           IF WS-ASG-COUNT > ZERO                                         
004040               COMPUTE WS-AVG-SKILL ROUNDED =                             
004050                   WS-SKILL-SUM / WS-ASG-COUNT                            
004060           ELSE                                                           
004070               MOVE ZERO TO WS-AVG-SKILL                                  
004080           END-IF.                                                        
004090       300-EXIT.                                                          
004100           EXIT.                                                          
004110                                                                          
004120       400-BUILD-INSIGHTS-RECORD-RTN.                                     
004130           INITIALIZE INSIGHTS-SUMMARY-RECORD.                            
004140           MOVE WS-BUDGET-EFF   TO INS-BUDGET-EFF.                        
004150           MOVE WS-TIME-EFF     TO INS-TIME-EFF.                          
004160           MOVE WS-AVG-SKILL    TO INS-AVG-SKILL.                         
004170           MOVE WS-HIGH-CNT     TO INS-HIGH-RISKS.                        
004180           MOVE WS-MED-CNT      TO INS-MED-RISKS.                         
004190           PERFORM 410-COPY-ONE-RECO THRU 410-EXIT                        
004200               VARYING WS-SUB-1 FROM 1 BY 1                               
004210                   UNTIL WS-SUB-1 > 3.                                    
004220           WRITE INSIGHTS-SUMMARY-RECORD.                                 
004230       400-EXIT.                                                          
004240           EXIT.                                                          
004250                                                                          
004260       410-COPY-ONE-RECO.                                                 
004270           MOVE RECO-TEXT-TABLE (WS-SUB-1) TO INS-RECO (WS-SUB-1).        
004280       410-EXIT.                                                          
004290           EXIT.                                                          
004300                                                                          
004310       500-WRITE-SUMMARY-REPORT-RTN.                                      
004320           PERFORM 510-WRITE-HEADING-LINES THRU 510-EXIT.                 
004330           PERFORM 520-WRITE-PLAN-RESULTS THRU 520-EXIT.                  
004340           PERFORM 525-WRITE-METRICS-LINE THRU 525-EXIT.                  
004350           PERFORM 530-PRINT-RISK-DETAILS-RTN THRU 530-EXIT.              
004360           PERFORM 540-WRITE-RECOMMENDATIONS THRU 540-EXIT.               
004370       500-EXIT.                                                          
004380           EXIT.                                                          
004390                                                                          
004400       510-WRITE-HEADING-LINES.                                           
004410           ACCEPT HDG-RUN-DATE FROM DATE.                                 
004420           ACCEPT HDG-RUN-TIME FROM TIME.                                 
004430           WRITE PRINT-LINE FROM PRT-HEADING-1                            
004440               AFTER ADVANCING PAGE.                                      
004450           WRITE PRINT-LINE FROM PRT-HEADING-2                            
004460               AFTER ADVANCING 2 LINES.                                   
004470       510-EXIT.                                                          
004480           EXIT.                                                          
004490                                                                          
004500       520-WRITE-PLAN-RESULTS.                                            
004510           MOVE PLAN-BUDGET             TO PLN-BUDGET-RPT.                
004520           MOVE PLAN-DEADLINE           TO PLN-DEADLINE-RPT.              
004530           WRITE PRINT-LINE FROM PRT-PLAN-LINE                            
004540               AFTER ADVANCING 2 LINES.                                   
004550           MOVE OPTRES-TOTAL-COST       TO RES-TOTAL-COST-RPT.            
004560           MOVE OPTRES-BUDGET-REMAINING TO RES-BUDGET-REM-RPT.            
004570           WRITE PRINT-LINE FROM PRT-RESULTS-LINE-1                       
004580               AFTER ADVANCING 1 LINES.                                   
004590           MOVE OPTRES-COMPLETION-TIME  TO RES-COMPL-TIME-RPT.            
004600           MOVE OPTRES-TIME-BUFFER      TO RES-TIME-BUFFER-RPT.           
004610           IF OPTRES-QUANTUM-PATH                                         
004620               MOVE 'YES' TO RES-QUANTUM-RPT                              
004630           ELSE                                                           
004640               MOVE 'NO ' TO RES-QUANTUM-RPT                              
004650           END-IF.                                                        
004660           WRITE PRINT-LINE FROM PRT-RESULTS-LINE-2                       
004670               AFTER ADVANCING 1 LINES.                                   
004680       520-EXIT.                                                          
004690           EXIT.                                                          
004700                                                                          
004710       525-WRITE-METRICS-LINE.                                            
004720           MOVE WS-BUDGET-EFF TO MTR-BUDGET-EFF-RPT.                      
004730           MOVE WS-TIME-EFF   TO MTR-TIME-EFF-RPT.                        
004740           MOVE WS-AVG-SKILL  TO MTR-AVG-SKILL-RPT.                       
004750           MOVE WS-HIGH-CNT   TO MTR-HIGH-RISKS-RPT.                      
004760           MOVE WS-MED-CNT    TO MTR-MED-RISKS-RPT.                       
004770           WRITE PRINT-LINE FROM PRT-METRICS-LINE                         
004780               AFTER ADVANCING 2 LINES.                                   
004790       525-EXIT.                                                          
004800           EXIT.                                                          
004810                                                                          
004820      *----------------------------------------------------------------   
004830      *  RE-READ THE RISK FILE FROM THE TOP TO PRINT ONE DETAIL LINE      
004840      *  PER RECORD.  SEE THE 94/02/14 MAINTENANCE LOG ENTRY ABOVE.       
004850      *----------------------------------------------------------------   
004860       530-PRINT-RISK-DETAILS-RTN.                                        
004870           WRITE PRINT-LINE FROM PRT-RISK-HEADING                         
004880               AFTER ADVANCING 2 LINES.                                   
004890           MOVE 'NO ' TO WS-EOF-RSK-SW.                                   
004900           OPEN INPUT RISK-FILE.                                          
004910           PERFORM 531-PRINT-ONE-RISK-DETAIL THRU 531-EXIT                
004920               UNTIL EOF-RSK.                                             
004930           CLOSE RISK-FILE.                                               
004940       530-EXIT.                                                          
004950           EXIT.                                                          
004960                                                                          
004970       531-PRINT-ONE-RISK-DETAIL.                                         
004980           READ RISK-FILE                                                 
004990               AT END                                                     
005000                   MOVE 'YES' TO WS-EOF-RSK-SW                            
005010               NOT AT END                                                 
005020                   MOVE RSK-SEVERITY TO RSK-SEVERITY-RPT                  
005030                   MOVE RSK-MESSAGE  TO RSK-MESSAGE-RPT                   
005040                   WRITE PRINT-LINE FROM PRT-RISK-DETAIL-LINE             
005050                       AFTER ADVANCING 1 LINES                            
005060           END-READ.                                                      
005070       531-EXIT.                                                          
005080           EXIT.                                                          
005090                                                                          
005100      *----------------------------------------------------------------   
005110      *  THE ANALYST-COMMENTARY FEED IS NOT WIRED UP ON THIS PLATFORM     
005120      *  SO THE EXPLANATION LINE IS ALWAYS THE FIXED FALLBACK TEXT        
005130      *  (RFR 6122).                                                      
005140      *----------------------------------------------------------------   
005150       540-WRITE-RECOMMENDATIONS.                                         
005160           MOVE 'AI analysis unavailable. The optimization show           
005170      -        's a balanced approach to resource allocation.'            
005180               TO WS-EXPLANATION-TEXT.                                    
005190           MOVE WS-EXPLANATION-TEXT TO EXP-TEXT-RPT.                      
005200           WRITE PRINT-LINE FROM PRT-EXPLANATION-LINE                     
005210               AFTER ADVANCING 2 LINES.                                   
005220           WRITE PRINT-LINE FROM PRT-RECO-HEADING                         
005230               AFTER ADVANCING 2 LINES.                                   
005240           PERFORM 541-WRITE-ONE-RECO THRU 541-EXIT                       
005250               VARYING WS-SUB-1 FROM 1 BY 1                               
005260                   UNTIL WS-SUB-1 > 3.                                    
005270       540-EXIT.                                                          
005280           EXIT.                                                          
005290                                                                          
005300       541-WRITE-ONE-RECO.                                                
005310           MOVE RECO-TEXT-TABLE (WS-SUB-1) TO RCO-TEXT-RPT.               
005320           WRITE PRINT-LINE FROM PRT-RECO-LINE                            
005330               AFTER ADVANCING 1 LINES.                                   
005340       541-EXIT.                                                          
005350           EXIT.                                                          
005360                                                                          
005370       900-CLOSE-FILES-RTN.                                               
005380           IF AQWM-TRACE-ON                                               
005390               DISPLAY 'AQWMTRC - ASG/RISK COUNTS '                       
005400                       WS-ASG-COUNT WS-HIGH-CNT WS-MED-CNT                
005410                       ' FILE STATUS ' WS-COMBINED-FILE-STATUS            
005420               DISPLAY 'AQWMTRC - RAW ASSIGNMENT ACCUM BYTES '            
005430                       WS-ASG-ACCUM-RAW                                   
005440           END-IF.                                                        
005450           CLOSE OPTRES-FILE                                              
005460                 ASSIGNMENT-FILE                                          
005470                 INSIGHTS-FILE                                            
005480                 PRINT-FILE.                                              
005490       900-EXIT.                                                          
005500           EXIT.                                                          
005510                                                                          
