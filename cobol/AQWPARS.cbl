000100       IDENTIFICATION DIVISION.                                           
000110       PROGRAM-ID.             AQWPARS.                                   
000120       AUTHOR.                 R S NUNEZ.                                 
000130       INSTALLATION.           STATE OF CONNECTICUT - DAS BUREAU OF       
000140                                ENTERPRISE SYSTEMS.                       
000150       DATE-WRITTEN.           04/11/93.                                  
000160       DATE-COMPILED.          CURRENT-DATE.                              
000170       SECURITY.               STATE OF CONNECTICUT - INTERNAL USE        
000180                                ONLY.  NOT FOR RELEASE OUTSIDE DAS.       
000190      ******************************************************************  
000200      *  AQWPARS - WORKFORCE OPTIMIZATION - IMPORT FILE PARSER         *  
000210      *                                                                *  
000220      *  READS THE SECTIONED FLAT IMPORT FILE (METADATA ROWS, A        *  
000230      *  'DEVELOPERS' SECTION, A 'PROJECTS' SECTION - COMMA            *  
000240      *  DELIMITED, AS PRODUCED BY OFFICE TOOLS) AND BUILDS THE        *  
000250      *  PLAN-CONTROL PARAMETER AREA PLUS THE DEVELOPER-FILE AND       *  
000260      *  PROJECT-FILE USED BY AQWVALD AND AQWMTRC DOWNSTREAM.          *  
000270      *                                                                *  
000280      *  CALLED FROM AQWDRIV.  RETURNS PARSE-OK OR PARSE-FAILED WITH   *  
000290      *  A REASON TEXT IN LK-PARSE-MESSAGE.                            *  
000300      ******************************************************************  
000310      *----------------------------------------------------------------   
000320      *  MAINTENANCE LOG                                                  
000330      *  93/04/11  RSN  ORIGINAL CODING - RFR 4471.                RFR4471
000340      *  93/06/02  RSN  RFR 4488 - QUOTE-AWARE COLUMN SPLIT ADDED, RFR4488
000350      *                  OFFICE TOOL EXPORT WAS QUOTING CELLS THAT        
000360      *                  CONTAIN EMBEDDED COMMAS (SKILLS/DEPS LISTS).     
000370      *  94/01/19  RSN  RFR 4610 - HEADER TEXT MAY BE 'HOURS PER DAY'     
000380      *                  OR 'HOURS_PER_DAY', BOTH NOW RECOGNIZED.         
000390      *  96/09/23  RSN  RFR 5033 - BLANK-NAME ROWS NOW SILENTLY           
000400      *                  SKIPPED RATHER THAN REJECTING THE RUN.           
000410      *  98/11/02  TLK  Y2K REVIEW - NO DATE FIELDS PARSED BY THIS Y2K9811
000420      *                  PROGRAM.  NO CHANGE REQUIRED.                    
000430      *  04/06/18  MBP  RFR 6120 - METADATA SCAN WIDENED TO MATCH  RFR6120
000440      *                  'DEADLINE' AS WELL AS 'BUDGET' IN THE FIRST      
000450      *                  TEN ROWS (DEADLINE HAD BEEN HARD-CODED TO        
000460      *                  ROW 2 BEFORE THIS FIX).                          
000470      *  11/02/14  KAO  RFR 7215 - UNSUPPORTED FILE EXTENSION NOW  RFR7215
000480      *                  REJECTS WITH A MESSAGE INSTEAD OF ABENDING.      
000490      *  14/09/04  DPS  RFR 7340 - HEADER-SKIP LOOPS NOW STOP      RFR7340
000500      *                  ON A FOUND-HEADER FLAG, NOT EOF-IMPORT.  THE OLD 
000510      *                  CODE LEFT EOF-IMPORT FALSE ON A FOUND MARKER, SO 
000520      *                  THE SKIP LOOP RAN AWAY AND SILENTLY DRAINED THE  
000530      *                  REST OF THE FILE - BOTH DEVELOPER-FILE AND       
000540      *                  PROJECT-FILE CAME OUT EMPTY ON EVERY REAL IMPORT.
000550      *  14/09/04  DPS  RFR 7340 - PROJECT-FILE RECORD WIDENED TO 400     
000560      *                  BYTES (FILLER ADDED IN AQWPROJ COPYBOOK) AND     
000570      *                  SCRATCH SUBSCRIPTS/COUNTERS RECAST AS LEVEL-77   
000580      *                  ITEMS PER SHOP STANDARD FOR STANDALONE FIELDS.   
000590      *  14/09/04  DPS  RFR 7340 - 010-CHECK-FILE-TYPE-RTN'S REJECT       
000600      *                  MESSAGE WAS SPLIT ACROSS TWO MOVEs INTO          
000610      *                  MISCOUNTED SLICES OF LK-PARSE-MESSAGE, LEAVING   
000620      *                  SIX SPACES INSTEAD OF ONE BETWEEN "UPLOAD A"     
000630      *                  AND "CSV".  BOTH OCCURRENCES NOW MOVE ONE        
000640      *                  CONTINUED LITERAL TO THE WHOLE FIELD.            
000650      ******************************************************************  
000660       ENVIRONMENT DIVISION.                                              
000670       CONFIGURATION SECTION.                                             
000680       SOURCE-COMPUTER.        IBM-370.                                   
000690       OBJECT-COMPUTER.        IBM-370.                                   
000700       SPECIAL-NAMES.                                                     
000710           CLASS NUMERIC-CHARS IS "0" THRU "9"                            
000720           UPSI-0 ON  STATUS IS AQWP-TRACE-ON                             
000730           UPSI-0 OFF STATUS IS AQWP-TRACE-OFF.                           
000740                                                                          
000750       INPUT-OUTPUT SECTION.                                              
000760       FILE-CONTROL.                                                      
000770           SELECT IMPORT-FILE      ASSIGN TO IMPORTFL                     
000780               ORGANIZATION IS LINE SEQUENTIAL                            
000790               FILE STATUS IS WS-IMPORT-STATUS.                           
000800           SELECT DEVELOPER-FILE   ASSIGN TO AQWDEVFL                     
000810               ORGANIZATION IS SEQUENTIAL                                 
000820               FILE STATUS IS WS-DEVFILE-STATUS.                          
000830           SELECT PROJECT-FILE     ASSIGN TO AQWPRJFL                     
000840               ORGANIZATION IS SEQUENTIAL                                 
000850               FILE STATUS IS WS-PRJFILE-STATUS.                          
000860                                                                          
000870       DATA DIVISION.                                                     
000880       FILE SECTION.                                                      
000890       FD  IMPORT-FILE                                                    
000900           RECORDING MODE IS V                                            
000910           LABEL RECORDS ARE STANDARD.                                    
000920       01  IMPORT-FILE-RECORD         PIC X(300).                         
000930                                                                          
000940       FD  DEVELOPER-FILE                                                 
000950           RECORDING MODE IS F                                            
000960           LABEL RECORDS ARE STANDARD                                     
000970           RECORD CONTAINS 278 CHARACTERS.                                
000980           COPY AQWDEVR.                                                  
000990                                                                          
001000       FD  PROJECT-FILE                                                   
001010           RECORDING MODE IS F                                            
001020           LABEL RECORDS ARE STANDARD                                     
001030           RECORD CONTAINS 400 CHARACTERS.                                
001040           COPY AQWPROJ.                                                  
001050                                                                          
001060       WORKING-STORAGE SECTION.                                           
001070      *----------------------------------------------------------------   
001080      *  FILE STATUS AND END-OF-FILE SWITCHES                             
001090      *----------------------------------------------------------------   
001100       01  WS-FILE-STATUSES.                                              
001110           05  WS-IMPORT-STATUS           PIC X(02) VALUE SPACES.         
001120           05  WS-DEVFILE-STATUS          PIC X(02) VALUE SPACES.         
001130           05  WS-PRJFILE-STATUS          PIC X(02) VALUE SPACES.         
001140                                                                          
001150       01  WS-PROGRAM-SWITCHES.                                           
001160           05  WS-EOF-IMPORT-SW           PIC X(03) VALUE 'NO '.          
001170               88  EOF-IMPORT                       VALUE 'YES'.          
001180           05  WS-SECTIONS-FOUND-SW       PIC X(03) VALUE 'NO '.          
001190               88  BOTH-SECTIONS-FOUND              VALUE 'YES'.          
001200           05  WS-DEV-HDR-FOUND-SW        PIC X(03) VALUE 'NO '.          
001210               88  DEV-HDR-FOUND                     VALUE 'YES'.         
001220           05  WS-PRJ-HDR-FOUND-SW        PIC X(03) VALUE 'NO '.          
001230               88  PRJ-HDR-FOUND                     VALUE 'YES'.         
001240           05  WS-PARSE-RESULT-SW         PIC X(03) VALUE 'YES'.          
001250               88  PARSE-SUCCESSFUL                 VALUE 'YES'.          
001260               88  PARSE-FAILED                     VALUE 'NO '.          
001270                                                                          
001280      *----------------------------------------------------------------   
001290      *  QUOTE-AWARE ROW BUFFER - REDEFINED AS A CHARACTER TABLE SO       
001300      *  THE ROW CAN BE SCANNED ONE BYTE AT A TIME WITHOUT AN             
001310      *  INTRINSIC FUNCTION.                                              
001320      *----------------------------------------------------------------   
001330       01  WS-RAW-ROW-AREA.                                               
001340           05  WS-RAW-ROW                 PIC X(300).                     
001350           05  WS-RAW-ROW-CHARS REDEFINES WS-RAW-ROW                      
001360                                          PIC X(01)                       
001370                                          OCCURS 300 TIMES                
001380                                          INDEXED BY WS-CHAR-NDX.         
001390       77  WS-ROW-LENGTH                  PIC S9(04) COMP VALUE ZERO.     
001400       77  WS-IN-QUOTES-SW                PIC X(01) VALUE 'N'.            
001410           88  WS-IN-QUOTES                          VALUE 'Y'.           
001420       01  WS-COL-BUILD-AREA.                                             
001430           05  WS-COL-BUILD-TEXT          PIC X(250) VALUE SPACES.        
001440           05  WS-COL-BUILD-LEN           PIC S9(04) COMP VALUE ZERO.     
001450                                                                          
001460      *----------------------------------------------------------------   
001470      *  ROW SPLIT INTO UP TO FIVE COLUMNS (LARGEST HEADER IS THE         
001480      *  PROJECTS HEADER: NAME, HOURS, PRIORITY, DEPENDENCIES,            
001490      *  REQUIRED SKILLS).                                                
001500      *----------------------------------------------------------------   
001510       01  WS-CSV-COLUMNS.                                                
001520           05  WS-CSV-COLUMN OCCURS 5 TIMES                               
001530                             INDEXED BY WS-COL-NDX                        
001540                             PIC X(250).                                  
001550       77  WS-CSV-COLUMN-CNT              PIC S9(02) COMP VALUE ZERO.     
001560                                                                          
001570      *----------------------------------------------------------------   
001580      *  A SINGLE CELL'S COMMA LIST SPLIT INTO TRIMMED ITEMS - REUSED     
001590      *  FOR SKILLS, DEPENDENCIES AND REQUIRED SKILLS.                    
001600      *----------------------------------------------------------------   
001610       01  WS-LIST-CELL-TXT               PIC X(250) VALUE SPACES.        
001620       01  WS-LIST-ITEMS.                                                 
001630           05  WS-LIST-ITEM OCCURS 10 TIMES                               
001640                            INDEXED BY WS-ITEM-NDX                        
001650                            PIC X(30).                                    
001660       77  WS-LIST-ITEM-CNT               PIC S9(02) COMP VALUE ZERO.     
001670                                                                          
001680      *----------------------------------------------------------------   
001690      *  NUMERIC-TEXT-TO-2-DECIMAL CONVERSION AREA (BUDGET, DEADLINE,     
001700      *  RATE, HOURS-PER-DAY, PROJECT HOURS ALL SHARE THIS ROUTINE).      
001710      *----------------------------------------------------------------   
001720       01  WS-NUMERIC-CONVERT-AREA.                                       
001730           05  WS-NUM-TEXT                PIC X(13) VALUE ZEROS.          
001740           05  WS-NUM-VALUE REDEFINES WS-NUM-TEXT                         
001750                                          PIC 9(11)V99.                   
001760       01  WS-NUM-SRC-TXT                 PIC X(20) VALUE SPACES.         
001770       01  WS-NUM-INT-PART                PIC X(11) VALUE ZEROS.          
001780       01  WS-NUM-DEC-PART                PIC X(02) VALUE ZEROS.          
001790       77  WS-DOT-POSITION                PIC S9(04) COMP VALUE ZERO.     
001800                                                                          
001810      *----------------------------------------------------------------   
001820      *  STATIC HEADER-SYNONYM TABLES - SHOP CONVENTION FOR A CODE        
001830      *  TABLE IS A STATIC VALUE-CLAUSE GROUP REDEFINED AS AN OCCURS      
001840      *  TABLE (SEE THE CALLED-PROGRAM-TABLE IN EPSCSMRT).                
001850      *----------------------------------------------------------------   
001860       01  STATIC-DEV-HEADER-KEYS.                                        
001870           05  FILLER                     PIC X(20) VALUE 'NAME'.         
001880           05  FILLER                     PIC X(20) VALUE 'RATE'.         
001890           05  FILLER                     PIC X(20) VALUE 'HOURS PER DAY'.
001900           05  FILLER                     PIC X(20) VALUE 'HOURS_PER_DAY'.
001910           05  FILLER                     PIC X(20) VALUE 'SKILLS'.       
001920       01  DEV-HDR-KEY-TBL REDEFINES STATIC-DEV-HEADER-KEYS               
001930                                OCCURS 5 TIMES                            
001940                                INDEXED BY DEV-KEY-NDX                    
001950                                PIC X(20).                                
001960                                                                          
001970       01  STATIC-PRJ-HEADER-KEYS.                                        
001980           05  FILLER                     PIC X(20) VALUE 'NAME'.         
001990           05  FILLER                     PIC X(20) VALUE 'HOURS'.        
002000           05  FILLER                     PIC X(20) VALUE 'PRIORITY'.     
002010           05  FILLER                     PIC X(20) VALUE 'DEPENDENCIES'. 
002020           05  FILLER                     PIC X(20)                       
002030                                          VALUE 'REQUIRED SKILLS'.        
002040           05  FILLER                     PIC X(20)                       
002050                                          VALUE 'REQUIRED_SKILLS'.        
002060       01  PRJ-HDR-KEY-TBL REDEFINES STATIC-PRJ-HEADER-KEYS               
002070                                OCCURS 6 TIMES                            
002080                                INDEXED BY PRJ-KEY-NDX                    
002090                                PIC X(20).                                
002100                                                                          
002110      *----------------------------------------------------------------   
002120      *  COLUMN-POSITION POINTERS ONCE A HEADER ROW HAS BEEN MAPPED       
002130      *----------------------------------------------------------------   
002140       01  WS-DEV-COL-POINTERS.                                           
002150           05  WS-DEV-NAME-COL            PIC S9(02) COMP VALUE ZERO.     
002160           05  WS-DEV-RATE-COL            PIC S9(02) COMP VALUE ZERO.     
002170           05  WS-DEV-HOURS-COL           PIC S9(02) COMP VALUE ZERO.     
002180           05  WS-DEV-SKILLS-COL          PIC S9(02) COMP VALUE ZERO.     
002190                                                                          
002200       01  WS-PRJ-COL-POINTERS.                                           
002210           05  WS-PRJ-NAME-COL            PIC S9(02) COMP VALUE ZERO.     
002220           05  WS-PRJ-HOURS-COL           PIC S9(02) COMP VALUE ZERO.     
002230           05  WS-PRJ-PRIORITY-COL        PIC S9(02) COMP VALUE ZERO.     
002240           05  WS-PRJ-DEPS-COL            PIC S9(02) COMP VALUE ZERO.     
002250           05  WS-PRJ-RSKL-COL            PIC S9(02) COMP VALUE ZERO.     
002260                                                                          
002270      *----------------------------------------------------------------   
002280      *  MISCELLANEOUS COUNTERS AND WORK FIELDS                           
002290      *----------------------------------------------------------------   
002300       77  WS-ROW-COUNTER                 PIC S9(04) COMP-3 VALUE ZERO.   
002310       77  WS-DEV-COUNT                   PIC S9(04) COMP-3 VALUE ZERO.   
002320       77  WS-PRJ-COUNT                   PIC S9(04) COMP-3 VALUE ZERO.   
002330       77  WS-SUB-1                       PIC S9(04) COMP VALUE ZERO.     
002340       77  WS-SUB-2                       PIC S9(04) COMP VALUE ZERO.     
002350       01  WS-FIRST-FLD-TXT               PIC X(30) VALUE SPACES.         
002360       01  WS-TRIM-WORK-TXT               PIC X(250) VALUE SPACES.        
002370       77  WS-TRIM-WORK-LEN               PIC S9(04) COMP VALUE ZERO.     
002380                                                                          
002390       01  FILLER                         PIC X(12)                       
002400                                          VALUE 'WS ENDS HERE'.           
002410                                                                          
002420       LINKAGE SECTION.                                                   
002430       01  LK-IMPORT-FILE-NAME            PIC X(60).                      
002440       01  LK-PLAN-CONTROL-RECORD.                                        
002450           COPY AQWPLAN.                                                  
002460       01  LK-PARSE-STATUS.                                               
002470           05  LK-PARSE-RETURN-SW         PIC X(01).                      
002480               88  LK-PARSE-SUCCESS                 VALUE 'Y'.            
002490               88  LK-PARSE-FAILURE                 VALUE 'N'.            
002500           05  LK-PARSE-MESSAGE           PIC X(80).                      
002510                                                                          
002520       PROCEDURE DIVISION USING LK-IMPORT-FILE-NAME                       
002530                                 LK-PLAN-CONTROL-RECORD                   
002540                                 LK-PARSE-STATUS.                         
002550                                                                          
002560       000-MAINLINE SECTION.                                              
002570                                                                          
002580           PERFORM 010-CHECK-FILE-TYPE-RTN THRU 010-EXIT.                 
002590           IF PARSE-SUCCESSFUL                                            
002600               PERFORM 020-OPEN-FILES-RTN THRU 020-EXIT                   
002610               PERFORM 100-SCAN-METADATA-RTN THRU 100-EXIT                
002620               PERFORM 150-LOCATE-SECTIONS-RTN THRU 150-EXIT              
002630               IF PARSE-SUCCESSFUL                                        
002640                   PERFORM 200-DEVELOPERS-SECTION-PROCD THRU 200-EXIT     
002650                   PERFORM 300-PROJECTS-SECTION-PROCD THRU 300-EXIT       
002660               END-IF                                                     
002670               PERFORM 900-CLOSE-FILES-RTN THRU 900-EXIT                  
002680           END-IF.                                                        
002690           PERFORM 950-SET-RETURN-STATUS THRU 950-EXIT.                   
002700           EXIT PROGRAM.                                                  
002710                                                                          
002720       010-CHECK-FILE-TYPE-RTN.                                           
002730      *    RFR 7215 - THE FRONT END PASSES US THE ORIGINAL FILE NAME      
002740      *    SOLELY FOR EXTENSION CHECKING; THE ACTUAL READ IS AGAINST      
002750      *    THE JCL DD FOR IMPORTFL REGARDLESS OF THE ORIGINAL NAME.       
002760           SET PARSE-SUCCESSFUL TO TRUE.                                  
002770           MOVE SPACES TO WS-FIRST-FLD-TXT.                               
002780           PERFORM 011-FIND-DOT-RTN THRU 011-EXIT                         
002790               VARYING WS-SUB-1 FROM 60 BY -1                             
002800               UNTIL WS-SUB-1 < 1                                         
002810                  OR LK-IMPORT-FILE-NAME (WS-SUB-1:1) = '.'.              
002820           IF WS-SUB-1 < 1                                                
002830               SET PARSE-FAILED TO TRUE                                   
002840               MOVE 'Unsupported file format. Please upload a             
002850      -             ' CSV or Excel file.'                                 
002860                    TO LK-PARSE-MESSAGE                                   
002870           ELSE                                                           
002880               MOVE LK-IMPORT-FILE-NAME (WS-SUB-1:60 - WS-SUB-1 + 1)      
002890                    TO WS-FIRST-FLD-TXT                                   
002900               INSPECT WS-FIRST-FLD-TXT                                   
002910                   CONVERTING 'abcdefghijklmnopqrstuvwxyz'                
002920                           TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'                
002930               IF WS-FIRST-FLD-TXT (1:4) NOT = '.CSV' AND                 
002940                  WS-FIRST-FLD-TXT (1:5) NOT = '.XLSX' AND                
002950                  WS-FIRST-FLD-TXT (1:4) NOT = '.XLS'                     
002960                   SET PARSE-FAILED TO TRUE                               
002970                   MOVE 'Unsupported file format. Please upload a         
002980      -                 ' CSV or Excel file.'                             
002990                        TO LK-PARSE-MESSAGE                               
003000               END-IF                                                     
003010           END-IF.                                                        
003020       010-EXIT.                                                          
003030           EXIT.                                                          
003040                                                                          
003050       011-FIND-DOT-RTN.                                                  
003060      *    LOOP BODY IS EMPTY - THE SEARCH IS DONE ENTIRELY BY THE        
003070      *    VARYING/UNTIL CLAUSE ABOVE.                                    
003080       011-EXIT.                                                          
003090           EXIT.                                                          
003100                                                                          
003110       020-OPEN-FILES-RTN.                                                
003120           OPEN INPUT  IMPORT-FILE.                                       
003130           OPEN OUTPUT DEVELOPER-FILE.                                    
003140           OPEN OUTPUT PROJECT-FILE.                                      
003150           MOVE ZERO TO PLAN-BUDGET PLAN-DEADLINE.                        
003160           MOVE 'NO ' TO WS-EOF-IMPORT-SW.                                
003170       020-EXIT.                                                          
003180           EXIT.                                                          
003190                                                                          
003200      *----------------------------------------------------------------   
003210      *  STEP 1 OF THE BATCH FLOW - FIRST TEN ROWS ONLY, LOOK FOR         
003220      *  BUDGET AND DEADLINE METADATA.                                    
003230      *----------------------------------------------------------------   
003240       100-SCAN-METADATA-RTN.                                             
003250           MOVE ZERO TO WS-ROW-COUNTER.                                   
003260           PERFORM 110-READ-ONE-METADATA-ROW THRU 110-EXIT                
003270               UNTIL EOF-IMPORT                                           
003280                  OR WS-ROW-COUNTER > 10.                                 
003290      *    RESET THE FILE TO THE TOP - SECTION SCAN AND SECTION           
003300      *    PROCESSING BOTH RE-READ FROM THE BEGINNING OF THE FILE.        
003310           CLOSE IMPORT-FILE.                                             
003320           OPEN INPUT IMPORT-FILE.                                        
003330           MOVE 'NO ' TO WS-EOF-IMPORT-SW.                                
003340       100-EXIT.                                                          
003350           EXIT.                                                          
003360                                                                          
003370       110-READ-ONE-METADATA-ROW.                                         
003380           READ IMPORT-FILE INTO WS-RAW-ROW                               
003390               AT END                                                     
003400                   MOVE 'YES' TO WS-EOF-IMPORT-SW                         
003410               NOT AT END                                                 
003420                   ADD 1 TO WS-ROW-COUNTER                                
003430                   PERFORM 050-SPLIT-CSV-ROW-RTN THRU 050-EXIT            
003440                   IF WS-CSV-COLUMN-CNT > 0                               
003450                       MOVE WS-CSV-COLUMN (1) TO WS-FIRST-FLD-TXT         
003460                       INSPECT WS-FIRST-FLD-TXT                           
003470                           CONVERTING 'abcdefghijklmnopqrstuvwxyz'        
003480                                   TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'        
003490                       IF WS-FIRST-FLD-TXT (1:6) = 'BUDGET'               
003500                           MOVE WS-CSV-COLUMN (2) TO WS-NUM-SRC-TXT       
003510                           PERFORM 060-CONVERT-NUMERIC-RTN THRU 060-EXIT  
003520                           MOVE WS-NUM-VALUE TO PLAN-BUDGET               
003530                       END-IF                                             
003540                       IF WS-FIRST-FLD-TXT (1:8) = 'DEADLINE'             
003550                           MOVE WS-CSV-COLUMN (2) TO WS-NUM-SRC-TXT       
003560                           PERFORM 060-CONVERT-NUMERIC-RTN THRU 060-EXIT  
003570                           MOVE WS-NUM-VALUE TO PLAN-DEADLINE             
003580                       END-IF                                             
003590                   END-IF                                                 
003600           END-READ.                                                      
003610       110-EXIT.                                                          
003620           EXIT.                                                          
003630                                                                          
003640      *----------------------------------------------------------------   
003650      *  STEP 2 - LOCATE THE 'DEVELOPERS' AND 'PROJECTS' MARKER ROWS.     
003660      *  THIS PASS ALSO ESTABLISHES THE HEADER COLUMN POINTERS SO THE     
003670      *  SECTION PROCESSING PARAGRAPHS DO NOT HAVE TO RE-SCAN.            
003680      *----------------------------------------------------------------   
003690       150-LOCATE-SECTIONS-RTN.                                           
003700           MOVE 'NO ' TO WS-SECTIONS-FOUND-SW.                            
003710           MOVE ZERO TO WS-DEV-NAME-COL WS-DEV-RATE-COL                   
003720                        WS-DEV-HOURS-COL WS-DEV-SKILLS-COL                
003730                        WS-PRJ-NAME-COL WS-PRJ-HOURS-COL                  
003740                        WS-PRJ-PRIORITY-COL WS-PRJ-DEPS-COL               
003750                        WS-PRJ-RSKL-COL.                                  
003760           PERFORM 160-SCAN-ONE-ROW-FOR-MARKER THRU 160-EXIT              
003770               UNTIL EOF-IMPORT                                           
003780                  OR (WS-DEV-NAME-COL > ZERO AND WS-PRJ-NAME-COL > ZERO). 
003790           CLOSE IMPORT-FILE.                                             
003800           OPEN INPUT IMPORT-FILE.                                        
003810           MOVE 'NO ' TO WS-EOF-IMPORT-SW.                                
003820           IF WS-DEV-NAME-COL = ZERO OR WS-PRJ-NAME-COL = ZERO            
003830               SET PARSE-FAILED TO TRUE                                   
003840               MOVE "Could not find 'Developers' or 'Projects' sections"  
003850                    TO LK-PARSE-MESSAGE                                   
003860           ELSE                                                           
003870               SET PARSE-SUCCESSFUL TO TRUE                               
003880           END-IF.                                                        
003890       150-EXIT.                                                          
003900           EXIT.                                                          
003910                                                                          
003920       160-SCAN-ONE-ROW-FOR-MARKER.                                       
003930           READ IMPORT-FILE INTO WS-RAW-ROW                               
003940               AT END                                                     
003950                   MOVE 'YES' TO WS-EOF-IMPORT-SW                         
003960               NOT AT END                                                 
003970                   PERFORM 050-SPLIT-CSV-ROW-RTN THRU 050-EXIT            
003980                   IF WS-CSV-COLUMN-CNT > 0                               
003990                       MOVE WS-CSV-COLUMN (1) TO WS-FIRST-FLD-TXT         
004000                       INSPECT WS-FIRST-FLD-TXT                           
004010                           CONVERTING 'abcdefghijklmnopqrstuvwxyz'        
004020                                   TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'        
004030                       IF WS-FIRST-FLD-TXT (1:10) = 'DEVELOPERS'          
004040                           PERFORM 170-READ-DEV-HEADER-ROW THRU 170-EXIT  
004050                       END-IF                                             
004060                       IF WS-FIRST-FLD-TXT (1:8) = 'PROJECTS'             
004070                           PERFORM 180-READ-PRJ-HEADER-ROW THRU 180-EXIT  
004080                       END-IF                                             
004090                   END-IF                                                 
004100           END-READ.                                                      
004110       160-EXIT.                                                          
004120           EXIT.                                                          
004130                                                                          
004140       170-READ-DEV-HEADER-ROW.                                           
004150           READ IMPORT-FILE INTO WS-RAW-ROW                               
004160               AT END                                                     
004170                   MOVE 'YES' TO WS-EOF-IMPORT-SW                         
004180               NOT AT END                                                 
004190                   PERFORM 050-SPLIT-CSV-ROW-RTN THRU 050-EXIT            
004200                   PERFORM 171-MAP-ONE-DEV-COLUMN THRU 171-EXIT           
004210                       VARYING WS-SUB-1 FROM 1 BY 1                       
004220                       UNTIL WS-SUB-1 > WS-CSV-COLUMN-CNT                 
004230                   IF WS-DEV-NAME-COL = ZERO                              
004240                       MOVE 1 TO WS-DEV-NAME-COL                          
004250                   END-IF                                                 
004260           END-READ.                                                      
004270       170-EXIT.                                                          
004280           EXIT.                                                          
004290                                                                          
004300       171-MAP-ONE-DEV-COLUMN.                                            
004310           MOVE WS-CSV-COLUMN (WS-SUB-1) TO WS-FIRST-FLD-TXT.             
004320           INSPECT WS-FIRST-FLD-TXT                                       
004330               CONVERTING 'abcdefghijklmnopqrstuvwxyz'                    
004340                       TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                   
004350           EVALUATE TRUE                                                  
004360               WHEN WS-FIRST-FLD-TXT = DEV-HDR-KEY-TBL (1)                
004370                   MOVE WS-SUB-1 TO WS-DEV-NAME-COL                       
004380               WHEN WS-FIRST-FLD-TXT = DEV-HDR-KEY-TBL (2)                
004390                   MOVE WS-SUB-1 TO WS-DEV-RATE-COL                       
004400               WHEN WS-FIRST-FLD-TXT = DEV-HDR-KEY-TBL (3)                
004410                 OR WS-FIRST-FLD-TXT = DEV-HDR-KEY-TBL (4)                
004420                   MOVE WS-SUB-1 TO WS-DEV-HOURS-COL                      
004430               WHEN WS-FIRST-FLD-TXT = DEV-HDR-KEY-TBL (5)                
004440                   MOVE WS-SUB-1 TO WS-DEV-SKILLS-COL                     
004450               WHEN OTHER                                                 
004460                   CONTINUE                                               
004470           END-EVALUATE.                                                  
004480       171-EXIT.                                                          
004490           EXIT.                                                          
004500                                                                          
004510       180-READ-PRJ-HEADER-ROW.                                           
004520           READ IMPORT-FILE INTO WS-RAW-ROW                               
004530               AT END                                                     
004540                   MOVE 'YES' TO WS-EOF-IMPORT-SW                         
004550               NOT AT END                                                 
004560                   PERFORM 050-SPLIT-CSV-ROW-RTN THRU 050-EXIT            
004570                   PERFORM 181-MAP-ONE-PRJ-COLUMN THRU 181-EXIT           
004580                       VARYING WS-SUB-1 FROM 1 BY 1                       
004590                       UNTIL WS-SUB-1 > WS-CSV-COLUMN-CNT                 
004600                   IF WS-PRJ-NAME-COL = ZERO                              
004610                       MOVE 1 TO WS-PRJ-NAME-COL                          
004620                   END-IF                                                 
004630           END-READ.                                                      
004640       180-EXIT.                                                          
004650           EXIT.                                                          
004660                                                                          
004670       181-MAP-ONE-PRJ-COLUMN.                                            
004680           MOVE WS-CSV-COLUMN (WS-SUB-1) TO WS-FIRST-FLD-TXT.             
004690           INSPECT WS-FIRST-FLD-TXT                                       
004700               CONVERTING 'abcdefghijklmnopqrstuvwxyz'                    
004710                       TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                   
004720           EVALUATE TRUE                                                  
004730               WHEN WS-FIRST-FLD-TXT = PRJ-HDR-KEY-TBL (1)                
004740                   MOVE WS-SUB-1 TO WS-PRJ-NAME-COL                       
004750               WHEN WS-FIRST-FLD-TXT = PRJ-HDR-KEY-TBL (2)                
004760                   MOVE WS-SUB-1 TO WS-PRJ-HOURS-COL                      
004770               WHEN WS-FIRST-FLD-TXT = PRJ-HDR-KEY-TBL (3)                
004780                   MOVE WS-SUB-1 TO WS-PRJ-PRIORITY-COL                   
004790               WHEN WS-FIRST-FLD-TXT = PRJ-HDR-KEY-TBL (4)                
004800                   MOVE WS-SUB-1 TO WS-PRJ-DEPS-COL                       
004810               WHEN WS-FIRST-FLD-TXT = PRJ-HDR-KEY-TBL (5)                
004820                 OR WS-FIRST-FLD-TXT = PRJ-HDR-KEY-TBL (6)                
004830                   MOVE WS-SUB-1 TO WS-PRJ-RSKL-COL                       
004840               WHEN OTHER                                                 
004850                   CONTINUE                                               
004860           END-EVALUATE.                                                  
004870       181-EXIT.                                                          
004880           EXIT.                                                          
004890                                                                          
004900      *----------------------------------------------------------------   
004910      *  STEP 3 - THE DEVELOPERS SECTION.  RE-READ FROM THE TOP,          
004920      *  SKIP DOWN TO THE ROW AFTER THE 'DEVELOPERS' MARKER, THEN         
004930      *  READ ROWS UNTIL BLANK / EOF / A 'PROJECTS' MARKER ROW.           
004940      *----------------------------------------------------------------   
004950       200-DEVELOPERS-SECTION-PROCD.                                      
004960           MOVE 'NO ' TO WS-DEV-HDR-FOUND-SW.                             
004970           PERFORM 210-SKIP-TO-DEV-HEADER THRU 210-EXIT                   
004980               UNTIL EOF-IMPORT OR DEV-HDR-FOUND.                         
004990           PERFORM 220-PROCESS-DEV-DATA-ROW THRU 220-EXIT                 
005000               UNTIL EOF-IMPORT.                                          
005010       200-EXIT.                                                          
005020           EXIT.                                                          
005030                                                                          
005040       210-SKIP-TO-DEV-HEADER.                                            
005050           READ IMPORT-FILE INTO WS-RAW-ROW                               
005060               AT END                                                     
005070                   MOVE 'YES' TO WS-EOF-IMPORT-SW                         
005080               NOT AT END                                                 
005090                   PERFORM 050-SPLIT-CSV-ROW-RTN THRU 050-EXIT            
005100                   MOVE WS-CSV-COLUMN (1) TO WS-FIRST-FLD-TXT             
005110                   INSPECT WS-FIRST-FLD-TXT                               
005120                       CONVERTING 'abcdefghijklmnopqrstuvwxyz'            
005130                               TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'            
005140                   IF WS-FIRST-FLD-TXT (1:10) = 'DEVELOPERS'              
005150      *                NEXT PHYSICAL ROW IS THE HEADER - READ AND         
005160      *                DISCARD IT, THEN DROP THROUGH TO DATA ROWS.        
005170      *                RFR 7340 - THE HEADER-FOUND FLAG BELOW, NOT        
005180      *                WS-EOF-IMPORT-SW, IS WHAT STOPS THIS SKIP LOOP;    
005190      *                PRIOR CODE LEFT EOF-IMPORT 'NO ' HERE, WHICH       
005200      *                LET THE SKIP LOOP RUN AWAY AND CONSUME THE         
005210      *                REST OF THE FILE.  SEE MAINTENANCE LOG.            
005220                       READ IMPORT-FILE INTO WS-RAW-ROW                   
005230                           AT END MOVE 'YES' TO WS-EOF-IMPORT-SW          
005240                       END-READ                                           
005250                       MOVE 'YES' TO WS-DEV-HDR-FOUND-SW                  
005260                       GO TO 210-EXIT                                     
005270                   END-IF                                                 
005280           END-READ.                                                      
005290       210-EXIT.                                                          
005300           EXIT.                                                          
005310                                                                          
005320       220-PROCESS-DEV-DATA-ROW.                                          
005330           READ IMPORT-FILE INTO WS-RAW-ROW                               
005340               AT END                                                     
005350                   MOVE 'YES' TO WS-EOF-IMPORT-SW                         
005360               NOT AT END                                                 
005370                   PERFORM 050-SPLIT-CSV-ROW-RTN THRU 050-EXIT            
005380                   MOVE WS-CSV-COLUMN (1) TO WS-FIRST-FLD-TXT             
005390                   INSPECT WS-FIRST-FLD-TXT                               
005400                       CONVERTING 'abcdefghijklmnopqrstuvwxyz'            
005410                               TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'            
005420                   IF WS-CSV-COLUMN-CNT = 0                               
005430                     OR WS-CSV-COLUMN (1) = SPACES                        
005440                     OR WS-FIRST-FLD-TXT (1:8) = 'PROJECTS'               
005450                       MOVE 'YES' TO WS-EOF-IMPORT-SW                     
005460                   ELSE                                                   
005470                       PERFORM 230-BUILD-DEV-RECORD THRU 230-EXIT         
005480                   END-IF                                                 
005490           END-READ.                                                      
005500       220-EXIT.                                                          
005510           EXIT.                                                          
005520                                                                          
005530       230-BUILD-DEV-RECORD.                                              
005540           MOVE WS-CSV-COLUMN (WS-DEV-NAME-COL) TO WS-TRIM-WORK-TXT.      
005550           PERFORM 070-TRIM-FIELD-RTN THRU 070-EXIT.                      
005560           MOVE WS-TRIM-WORK-TXT (1:30) TO DEV-NAME.                      
005570           IF DEV-NAME NOT = SPACES                                       
005580               MOVE ZERO TO DEV-RATE DEV-HOURS-DAY DEV-SKILL-CNT          
005590               PERFORM 231-CLEAR-ONE-DEV-SKILL THRU 231-EXIT              
005600                   VARYING WS-SUB-1 FROM 1 BY 1                           
005610                   UNTIL WS-SUB-1 > 10                                    
005620               IF WS-DEV-RATE-COL > ZERO                                  
005630                   MOVE WS-CSV-COLUMN (WS-DEV-RATE-COL)                   
005640                        TO WS-NUM-SRC-TXT                                 
005650                   PERFORM 060-CONVERT-NUMERIC-RTN THRU 060-EXIT          
005660                   MOVE WS-NUM-VALUE TO DEV-RATE                          
005670               END-IF                                                     
005680               IF WS-DEV-HOURS-COL > ZERO                                 
005690                   MOVE WS-CSV-COLUMN (WS-DEV-HOURS-COL)                  
005700                        TO WS-NUM-SRC-TXT                                 
005710                   PERFORM 060-CONVERT-NUMERIC-RTN THRU 060-EXIT          
005720                   MOVE WS-NUM-VALUE TO DEV-HOURS-DAY                     
005730               END-IF                                                     
005740               IF WS-DEV-SKILLS-COL > ZERO                                
005750                   MOVE WS-CSV-COLUMN (WS-DEV-SKILLS-COL)                 
005760                        TO WS-LIST-CELL-TXT                               
005770                   PERFORM 080-SPLIT-LIST-CELL-RTN THRU 080-EXIT          
005780                   MOVE WS-LIST-ITEM-CNT TO DEV-SKILL-CNT                 
005790                   PERFORM 232-COPY-ONE-DEV-SKILL THRU 232-EXIT           
005800                       VARYING WS-SUB-1 FROM 1 BY 1                       
005810                       UNTIL WS-SUB-1 > WS-LIST-ITEM-CNT                  
005820               END-IF                                                     
005830               WRITE DEVELOPER-RECORD                                     
005840               ADD 1 TO WS-DEV-COUNT                                      
005850           END-IF.                                                        
005860       230-EXIT.                                                          
005870           EXIT.                                                          
005880                                                                          
005890       231-CLEAR-ONE-DEV-SKILL.                                           
005900           MOVE SPACES TO DEV-SKILLS (WS-SUB-1).                          
005910       231-EXIT.                                                          
005920           EXIT.                                                          
005930                                                                          
005940       232-COPY-ONE-DEV-SKILL.                                            
005950           MOVE WS-LIST-ITEM (WS-SUB-1) TO DEV-SKILLS (WS-SUB-1).         
005960       232-EXIT.                                                          
005970           EXIT.                                                          
005980                                                                          
005990      *----------------------------------------------------------------   
006000      *  STEP 4 - THE PROJECTS SECTION.  SAME SHAPE AS THE DEVELOPERS     
006010      *  SECTION.                                                         
006020      *----------------------------------------------------------------   
006030       300-PROJECTS-SECTION-PROCD.                                        
006040           MOVE 'NO ' TO WS-PRJ-HDR-FOUND-SW.                             
006050           PERFORM 310-SKIP-TO-PRJ-HEADER THRU 310-EXIT                   
006060               UNTIL EOF-IMPORT OR PRJ-HDR-FOUND.                         
006070           PERFORM 320-PROCESS-PRJ-DATA-ROW THRU 320-EXIT                 
006080               UNTIL EOF-IMPORT.                                          
006090       300-EXIT.                                                          
006100           EXIT.                                                          
006110                                                                          
006120       310-SKIP-TO-PRJ-HEADER.                                            
006130           READ IMPORT-FILE INTO WS-RAW-ROW                               
006140               AT END                                                     
006150                   MOVE 'YES' TO WS-EOF-IMPORT-SW                         
006160               NOT AT END                                                 
006170                   PERFORM 050-SPLIT-CSV-ROW-RTN THRU 050-EXIT            
006180                   MOVE WS-CSV-COLUMN (1) TO WS-FIRST-FLD-TXT             
006190                   INSPECT WS-FIRST-FLD-TXT                               
006200                       CONVERTING 'abcdefghijklmnopqrstuvwxyz'            
006210                               TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'            
006220                   IF WS-FIRST-FLD-TXT (1:8) = 'PROJECTS'                 
006230      *                RFR 7340 - SEE 210-SKIP-TO-DEV-HEADER; THE         
006240      *                HEADER-FOUND FLAG, NOT EOF-IMPORT, STOPS THIS      
006250      *                SKIP LOOP.                                         
006260                       READ IMPORT-FILE INTO WS-RAW-ROW                   
006270                           AT END MOVE 'YES' TO WS-EOF-IMPORT-SW          
006280                       END-READ                                           
006290                       MOVE 'YES' TO WS-PRJ-HDR-FOUND-SW                  
006300                       GO TO 310-EXIT                                     
006310                   END-IF                                                 
006320           END-READ.                                                      
006330       310-EXIT.                                                          
006340           EXIT.                                                          
006350                                                                          
006360       320-PROCESS-PRJ-DATA-ROW.                                          
006370           READ IMPORT-FILE INTO WS-RAW-ROW                               
006380               AT END                                                     
006390                   MOVE 'YES' TO WS-EOF-IMPORT-SW                         
006400               NOT AT END                                                 
006410                   PERFORM 050-SPLIT-CSV-ROW-RTN THRU 050-EXIT            
006420                   IF WS-CSV-COLUMN-CNT = 0                               
006430                     OR WS-CSV-COLUMN (1) = SPACES                        
006440                       MOVE 'YES' TO WS-EOF-IMPORT-SW                     
006450                   ELSE                                                   
006460                       PERFORM 330-BUILD-PRJ-RECORD THRU 330-EXIT         
006470                   END-IF                                                 
006480           END-READ.                                                      
006490       320-EXIT.                                                          
006500           EXIT.                                                          
006510                                                                          
006520       330-BUILD-PRJ-RECORD.                                              
006530           MOVE WS-CSV-COLUMN (WS-PRJ-NAME-COL) TO WS-TRIM-WORK-TXT.      
006540           PERFORM 070-TRIM-FIELD-RTN THRU 070-EXIT.                      
006550           MOVE WS-TRIM-WORK-TXT (1:30) TO PRJ-NAME.                      
006560           IF PRJ-NAME NOT = SPACES                                       
006570               MOVE ZERO TO PRJ-HOURS PRJ-DEP-CNT PRJ-REQ-CNT             
006580               MOVE 1 TO PRJ-PRIORITY                                     
006590               PERFORM 331-CLEAR-ONE-PRJ-DEP THRU 331-EXIT                
006600                   VARYING WS-SUB-1 FROM 1 BY 1                           
006610                   UNTIL WS-SUB-1 > 5                                     
006620               PERFORM 332-CLEAR-ONE-PRJ-SKILL THRU 332-EXIT              
006630                   VARYING WS-SUB-1 FROM 1 BY 1                           
006640                   UNTIL WS-SUB-1 > 10                                    
006650               IF WS-PRJ-HOURS-COL > ZERO                                 
006660                   MOVE WS-CSV-COLUMN (WS-PRJ-HOURS-COL)                  
006670                        TO WS-NUM-SRC-TXT                                 
006680                   PERFORM 060-CONVERT-NUMERIC-RTN THRU 060-EXIT          
006690                   MOVE WS-NUM-VALUE TO PRJ-HOURS                         
006700               END-IF                                                     
006710               IF WS-PRJ-PRIORITY-COL > ZERO                              
006720                 AND WS-CSV-COLUMN (WS-PRJ-PRIORITY-COL) NOT = SPACES     
006730                   MOVE WS-CSV-COLUMN (WS-PRJ-PRIORITY-COL)               
006740                        TO WS-NUM-SRC-TXT                                 
006750                   PERFORM 060-CONVERT-NUMERIC-RTN THRU 060-EXIT          
006760                   MOVE WS-NUM-VALUE TO PRJ-PRIORITY                      
006770               END-IF                                                     
006780               IF WS-PRJ-DEPS-COL > ZERO                                  
006790                   MOVE WS-CSV-COLUMN (WS-PRJ-DEPS-COL)                   
006800                        TO WS-LIST-CELL-TXT                               
006810                   PERFORM 080-SPLIT-LIST-CELL-RTN THRU 080-EXIT          
006820                   MOVE WS-LIST-ITEM-CNT TO PRJ-DEP-CNT                   
006830                   PERFORM 333-COPY-ONE-PRJ-DEP THRU 333-EXIT             
006840                       VARYING WS-SUB-1 FROM 1 BY 1                       
006850                       UNTIL WS-SUB-1 > WS-LIST-ITEM-CNT                  
006860               END-IF                                                     
006870               IF WS-PRJ-RSKL-COL > ZERO                                  
006880                   MOVE WS-CSV-COLUMN (WS-PRJ-RSKL-COL)                   
006890                        TO WS-LIST-CELL-TXT                               
006900                   PERFORM 080-SPLIT-LIST-CELL-RTN THRU 080-EXIT          
006910                   MOVE WS-LIST-ITEM-CNT TO PRJ-REQ-CNT                   
006920                   PERFORM 334-COPY-ONE-PRJ-SKILL THRU 334-EXIT           
006930                       VARYING WS-SUB-1 FROM 1 BY 1                       
006940                       UNTIL WS-SUB-1 > WS-LIST-ITEM-CNT                  
006950               END-IF                                                     
006960               WRITE PROJECT-RECORD                                       
006970               ADD 1 TO WS-PRJ-COUNT                                      
006980           END-IF.                                                        
006990       330-EXIT.                                                          
007000           EXIT.                                                          
007010                                                                          
007020       331-CLEAR-ONE-PRJ-DEP.                                             
007030           MOVE SPACES TO PRJ-DEPS (WS-SUB-1).                            
007040       331-EXIT.                                                          
007050           EXIT.                                                          
007060                                                                          
007070       332-CLEAR-ONE-PRJ-SKILL.                                           
007080           MOVE SPACES TO PRJ-REQ-SKILLS (WS-SUB-1).                      
007090       332-EXIT.                                                          
007100           EXIT.                                                          
007110                                                                          
007120       333-COPY-ONE-PRJ-DEP.                                              
007130           MOVE WS-LIST-ITEM (WS-SUB-1) TO PRJ-DEPS (WS-SUB-1).           
007140       333-EXIT.                                                          
007150           EXIT.                                                          
007160                                                                          
007170       334-COPY-ONE-PRJ-SKILL.                                            
007180           MOVE WS-LIST-ITEM (WS-SUB-1) TO PRJ-REQ-SKILLS (WS-SUB-1).     
007190       334-EXIT.                                                          
007200           EXIT.                                                          
007210                                                                          
007220      *----------------------------------------------------------------   
007230      *  GENERIC ROUTINES                                                 
007240      *----------------------------------------------------------------   
007250       050-SPLIT-CSV-ROW-RTN.                                             
007260      *    RFR 4488 - QUOTE-AWARE COMMA SPLIT.  A DOUBLE QUOTE TOGGLES    
007270      *    WS-IN-QUOTES-SW; A COMMA IS ONLY A COLUMN BREAK WHEN WE ARE    
007280      *    NOT CURRENTLY INSIDE A QUOTED CELL.                            
007290           MOVE ZERO TO WS-CSV-COLUMN-CNT.                                
007300           MOVE SPACES TO WS-CSV-COLUMNS.                                 
007310           MOVE 'N' TO WS-IN-QUOTES-SW.                                   
007320           MOVE SPACES TO WS-COL-BUILD-TEXT.                              
007330           MOVE ZERO TO WS-COL-BUILD-LEN.                                 
007340           PERFORM 051-FIND-ROW-LENGTH THRU 051-EXIT                      
007350               VARYING WS-SUB-1 FROM 300 BY -1                            
007360               UNTIL WS-SUB-1 < 1                                         
007370                  OR WS-RAW-ROW-CHARS (WS-SUB-1) NOT = SPACE.             
007380           MOVE WS-SUB-1 TO WS-ROW-LENGTH.                                
007390           PERFORM 052-SCAN-ONE-CHAR THRU 052-EXIT                        
007400               VARYING WS-SUB-1 FROM 1 BY 1                               
007410               UNTIL WS-SUB-1 > WS-ROW-LENGTH.                            
007420           IF WS-ROW-LENGTH > ZERO                                        
007430               ADD 1 TO WS-CSV-COLUMN-CNT                                 
007440               MOVE WS-COL-BUILD-TEXT TO WS-CSV-COLUMN (WS-CSV-COLUMN-CNT)
007450           END-IF.                                                        
007460       050-EXIT.                                                          
007470           EXIT.                                                          
007480                                                                          
007490       051-FIND-ROW-LENGTH.                                               
007500      *    LOOP BODY IS EMPTY - THE SEARCH IS DONE ENTIRELY BY THE        
007510      *    VARYING/UNTIL CLAUSE ABOVE.                                    
007520       051-EXIT.                                                          
007530           EXIT.                                                          
007540                                                                          
007550       052-SCAN-ONE-CHAR.                                                 
007560           EVALUATE TRUE                                                  
007570               WHEN WS-RAW-ROW-CHARS (WS-SUB-1) = '"'                     
007580                   IF WS-IN-QUOTES                                        
007590                       MOVE 'N' TO WS-IN-QUOTES-SW                        
007600                   ELSE                                                   
007610                       SET WS-IN-QUOTES TO TRUE                           
007620                   END-IF                                                 
007630               WHEN WS-RAW-ROW-CHARS (WS-SUB-1) = ','                     
007640                 AND NOT WS-IN-QUOTES                                     
007650                   ADD 1 TO WS-CSV-COLUMN-CNT                             
007660                   MOVE WS-COL-BUILD-TEXT                                 
007670                        TO WS-CSV-COLUMN (WS-CSV-COLUMN-CNT)              
007680                   MOVE SPACES TO WS-COL-BUILD-TEXT                       
007690                   MOVE ZERO TO WS-COL-BUILD-LEN                          
007700               WHEN OTHER                                                 
007710                   ADD 1 TO WS-COL-BUILD-LEN                              
007720                   MOVE WS-RAW-ROW-CHARS (WS-SUB-1)                       
007730                        TO WS-COL-BUILD-TEXT (WS-COL-BUILD-LEN:1)         
007740           END-EVALUATE.                                                  
007750       052-EXIT.                                                          
007760           EXIT.                                                          
007770                                                                          
007780       060-CONVERT-NUMERIC-RTN.                                           
007790      *    CONVERTS A DISPLAY-FORMAT NUMBER (WITH OR WITHOUT A            
007800      *    DECIMAL POINT) IN WS-NUM-SRC-TXT TO WS-NUM-VALUE,              
007810      *    IMPLIED TWO DECIMALS.  A BLANK OR NON-NUMERIC CELL             
007820      *    DEFAULTS TO ZERO.                                              
007830           MOVE ZEROS TO WS-NUM-TEXT.                                     
007840           MOVE ZERO TO WS-DOT-POSITION.                                  
007850           IF WS-NUM-SRC-TXT = SPACES                                     
007860               GO TO 060-EXIT                                             
007870           END-IF.                                                        
007880           PERFORM 061-FIND-DECIMAL-POINT THRU 061-EXIT                   
007890               VARYING WS-SUB-2 FROM 1 BY 1                               
007900               UNTIL WS-SUB-2 > 20                                        
007910                  OR WS-NUM-SRC-TXT (WS-SUB-2:1) = '.'.                   
007920           IF WS-SUB-2 > 20                                               
007930               MOVE WS-NUM-SRC-TXT TO WS-NUM-INT-PART                     
007940               MOVE '00' TO WS-NUM-DEC-PART                               
007950           ELSE                                                           
007960               MOVE ZEROS TO WS-NUM-INT-PART                              
007970               IF WS-SUB-2 > 1                                            
007980                   MOVE WS-NUM-SRC-TXT (1:WS-SUB-2 - 1)                   
007990                        TO WS-NUM-INT-PART                                
008000                           (11 - WS-SUB-2 + 2:WS-SUB-2 - 1)               
008010               END-IF                                                     
008020               MOVE '00' TO WS-NUM-DEC-PART                               
008030               MOVE WS-NUM-SRC-TXT (WS-SUB-2 + 1:2) TO WS-NUM-DEC-PART    
008040           END-IF.                                                        
008050           IF WS-NUM-INT-PART IS NOT NUMERIC                              
008060               MOVE ZEROS TO WS-NUM-INT-PART                              
008070           END-IF.                                                        
008080           IF WS-NUM-DEC-PART IS NOT NUMERIC                              
008090               MOVE ZEROS TO WS-NUM-DEC-PART                              
008100           END-IF.                                                        
008110           STRING WS-NUM-INT-PART DELIMITED BY SIZE                       
008120                  WS-NUM-DEC-PART DELIMITED BY SIZE                       
008130                  INTO WS-NUM-TEXT                                        
008140           END-STRING.                                                    
008150       060-EXIT.                                                          
008160           EXIT.                                                          
008170                                                                          
008180       061-FIND-DECIMAL-POINT.                                            
008190      *    LOOP BODY IS EMPTY - THE SEARCH IS DONE ENTIRELY BY THE        
008200      *    VARYING/UNTIL CLAUSE ABOVE.                                    
008210       061-EXIT.                                                          
008220           EXIT.                                                          
008230                                                                          
008240       070-TRIM-FIELD-RTN.                                                
008250      *    RIGHT-TRIMS WS-TRIM-WORK-TXT IN PLACE, THEN LEFT-JUSTIFIES     
008260      *    IT (NO INTRINSIC FUNCTION AVAILABLE ON THIS COMPILER LEVEL).   
008270           MOVE ZERO TO WS-TRIM-WORK-LEN.                                 
008280           PERFORM 071-FIND-FIRST-CHAR THRU 071-EXIT                      
008290               VARYING WS-SUB-1 FROM 1 BY 1                               
008300               UNTIL WS-SUB-1 > 250                                       
008310                  OR WS-TRIM-WORK-TXT (WS-SUB-1:1) NOT = SPACE.           
008320           IF WS-SUB-1 > 250                                              
008330               MOVE SPACES TO WS-TRIM-WORK-TXT                            
008340               GO TO 070-EXIT                                             
008350           END-IF.                                                        
008360           MOVE WS-SUB-1 TO WS-SUB-2.                                     
008370           PERFORM 072-FIND-LAST-CHAR THRU 072-EXIT                       
008380               VARYING WS-SUB-1 FROM 250 BY -1                            
008390               UNTIL WS-SUB-1 < WS-SUB-2                                  
008400                  OR WS-TRIM-WORK-TXT (WS-SUB-1:1) NOT = SPACE.           
008410           MOVE WS-TRIM-WORK-TXT (WS-SUB-2:WS-SUB-1 - WS-SUB-2 + 1)       
008420                TO WS-COL-BUILD-TEXT.                                     
008430           MOVE WS-COL-BUILD-TEXT TO WS-TRIM-WORK-TXT.                    
008440       070-EXIT.                                                          
008450           EXIT.                                                          
008460                                                                          
008470       071-FIND-FIRST-CHAR.                                               
008480      *    LOOP BODY IS EMPTY - THE SEARCH IS DONE ENTIRELY BY THE        
008490      *    VARYING/UNTIL CLAUSE ABOVE.                                    
008500       071-EXIT.                                                          
008510           EXIT.                                                          
008520                                                                          
008530       072-FIND-LAST-CHAR.                                                
008540      *    LOOP BODY IS EMPTY - THE SEARCH IS DONE ENTIRELY BY THE        
008550      *    VARYING/UNTIL CLAUSE ABOVE.                                    
008560       072-EXIT.                                                          
008570           EXIT.                                                          
008580                                                                          
008590       080-SPLIT-LIST-CELL-RTN.                                           
008600      *    PLAIN COMMA SPLIT (NO QUOTE HANDLING NEEDED - WS-LIST-CELL-    
008610      *    TXT HAS ALREADY BEEN LIFTED OUT OF ITS OWN QUOTED CSV          
008620      *    COLUMN BY 050-SPLIT-CSV-ROW-RTN).  EACH ITEM IS TRIMMED;       
008630      *    EMPTY ITEMS ARE DROPPED.                                       
008640           MOVE ZERO TO WS-LIST-ITEM-CNT.                                 
008650           MOVE SPACES TO WS-LIST-ITEMS.                                  
008660           MOVE SPACES TO WS-COL-BUILD-TEXT.                              
008670           MOVE ZERO TO WS-COL-BUILD-LEN.                                 
008680           PERFORM 081-FIND-CELL-LENGTH THRU 081-EXIT                     
008690               VARYING WS-SUB-1 FROM 250 BY -1                            
008700               UNTIL WS-SUB-1 < 1                                         
008710                  OR WS-LIST-CELL-TXT (WS-SUB-1:1) NOT = SPACE.           
008720           PERFORM 082-SCAN-ONE-LIST-CHAR THRU 082-EXIT                   
008730               VARYING WS-SUB-2 FROM 1 BY 1                               
008740               UNTIL WS-SUB-2 > WS-SUB-1.                                 
008750           MOVE WS-COL-BUILD-TEXT TO WS-TRIM-WORK-TXT.                    
008760           PERFORM 070-TRIM-FIELD-RTN THRU 070-EXIT.                      
008770           IF WS-TRIM-WORK-TXT NOT = SPACES AND WS-LIST-ITEM-CNT < 10     
008780               ADD 1 TO WS-LIST-ITEM-CNT                                  
008790               MOVE WS-TRIM-WORK-TXT (1:30)                               
008800                    TO WS-LIST-ITEM (WS-LIST-ITEM-CNT)                    
008810           END-IF.                                                        
008820       080-EXIT.                                                          
008830           EXIT.                                                          
008840                                                                          
008850       081-FIND-CELL-LENGTH.                                              
008860      *    LOOP BODY IS EMPTY - THE SEARCH IS DONE ENTIRELY BY THE        
008870      *    VARYING/UNTIL CLAUSE ABOVE.                                    
008880       081-EXIT.                                                          
008890           EXIT.                                                          
008900                                                                          
008910       082-SCAN-ONE-LIST-CHAR.                                            
008920           IF WS-LIST-CELL-TXT (WS-SUB-2:1) = ','                         
008930               MOVE WS-COL-BUILD-TEXT TO WS-TRIM-WORK-TXT                 
008940               PERFORM 070-TRIM-FIELD-RTN THRU 070-EXIT                   
008950               IF WS-TRIM-WORK-TXT NOT = SPACES                           
008960                 AND WS-LIST-ITEM-CNT < 10                                
008970                   ADD 1 TO WS-LIST-ITEM-CNT                              
008980                   MOVE WS-TRIM-WORK-TXT (1:30)                           
008990                        TO WS-LIST-ITEM (WS-LIST-ITEM-CNT)                
009000               END-IF                                                     
009010               MOVE SPACES TO WS-COL-BUILD-TEXT                           
009020               MOVE ZERO TO WS-COL-BUILD-LEN                              
009030           ELSE                                                           
009040               ADD 1 TO WS-COL-BUILD-LEN                                  
009050               MOVE WS-LIST-CELL-TXT (WS-SUB-2:1)                         
009060                    TO WS-COL-BUILD-TEXT (WS-COL-BUILD-LEN:1)             
009070           END-IF.                                                        
009080       082-EXIT.                                                          
009090           EXIT.                                                          
009100                                                                          
009110       900-CLOSE-FILES-RTN.                                               
009120           CLOSE IMPORT-FILE DEVELOPER-FILE PROJECT-FILE.                 
009130       900-EXIT.                                                          
009140           EXIT.                                                          
009150                                                                          
009160       950-SET-RETURN-STATUS.                                             
009170           IF PARSE-SUCCESSFUL                                            
009180               SET LK-PARSE-SUCCESS TO TRUE                               
009190               MOVE SPACES TO LK-PARSE-MESSAGE                            
009200           ELSE                                                           
009210               SET LK-PARSE-FAILURE TO TRUE                               
009220           END-IF.                                                        
009230       950-EXIT.                                                          
009240           EXIT.                                                          
009250                                                                          
