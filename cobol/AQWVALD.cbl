000100       IDENTIFICATION DIVISION.                                           
000110       PROGRAM-ID.             AQWVALD.                                   
000120       AUTHOR.                 R S NUNEZ.                                 
000130       INSTALLATION.           STATE OF CONNECTICUT - DAS BUREAU OF       
000140                                ENTERPRISE SYSTEMS.                       
000150       DATE-WRITTEN.           04/14/93.                                  
000160       DATE-COMPILED.          CURRENT-DATE.                              
000170       SECURITY.               STATE OF CONNECTICUT - INTERNAL USE        
000180                                ONLY.  NOT FOR RELEASE OUTSIDE DAS.       
000190      ******************************************************************  
000200      *  AQWVALD - WORKFORCE OPTIMIZATION - PLAN INPUT VALIDATOR       *  
000210      *                                                                *  
000220      *  CHECKS THE PLAN-CONTROL PARAMETER AREA, THE DEVELOPER FILE    *  
000230      *  AND THE PROJECT FILE BUILT BY AQWPARS FOR COMPLETENESS AND    *  
000240      *  REASONABLENESS BEFORE THE OPTIMIZER STEP EVER SEES THEM.      *  
000250      *  FIRST FAILURE WINS - THE WHOLE RUN IS REJECTED ON THE FIRST   *  
000260      *  BAD FIELD FOUND, PLAN LEVEL FIRST, THEN DEVELOPERS, THEN      *  
000270      *  PROJECTS.                                                     *  
000280      *                                                                *  
000290      *  CALLED FROM AQWDRIV.  RETURNS VALD-OK OR VALD-FAILED WITH A   *  
000300      *  REASON TEXT IN LK-VALD-MESSAGE.                               *  
000310      ******************************************************************  
000320      *----------------------------------------------------------------   
000330      *  MAINTENANCE LOG                                                  
000340      *  93/04/14  RSN  ORIGINAL CODING - RFR 4472.                       
000350      *  94/02/02  RSN  RFR 4610 - DEVELOPER/PROJECT LOOPS NOW STOP ON    
000360      *                  THE FIRST BAD RECORD RATHER THAN VALIDATING      
000370      *                  THE WHOLE FILE (FAIL-FAST PER THE ORCHESTRA-     
000380      *                  TION DESIGN).                                    
000390      *  98/11/09  TLK  Y2K REVIEW - NO DATE FIELDS VALIDATED BY THIS     
000400      *                  PROGRAM.  NO CHANGE REQUIRED.                    
000410      *  04/06/25  MBP  RFR 6121 - A ZERO-VALUE BUDGET OR DEADLINE IS     
000420      *                  INDISTINGUISHABLE FROM A FIELD THE FRONT END     
000430      *                  NEVER SUPPLIED IN THIS FIXED-WIDTH LAYOUT, SO    
000440      *                  BOTH CASES NOW REPORT THE SAME REASON TEXT       
000450      *                  RATHER THAN A SEPARATE 'MISSING FIELD' TEXT.     
000460      *  14/09/04  DPS  RFR 7340 - PROJECT-FILE RECORD IS NOW 400         
000470      *                  BYTES, MATCHING THE FILLER ADDED TO AQWPROJ.     
000480      *  14/09/17  DPS  RFR 7340 - AN EARLIER PASS UNDER THIS SAME        
000490      *                  TICKET DROPPED THE DEV-SKILL-CNT = ZERO LEG OF   
000500      *                  220-CHECK-ONE-DEVELOPER ON THE THEORY THAT AN    
000510      *                  EMPTY SKILLS LIST IS VALID INPUT.  IT IS NOT -   
000520      *                  RULE 3 REQUIRES SKILLS PRESENT THE SAME AS       
000530      *                  NAME/RATE/HOURS-PER-DAY.  CHECK RESTORED.        
000540      ******************************************************************  
000550       ENVIRONMENT DIVISION.                                              
000560       CONFIGURATION SECTION.                                             
000570       SOURCE-COMPUTER.        IBM-370.                                   
000580       OBJECT-COMPUTER.        IBM-370.                                   
000590       SPECIAL-NAMES.                                                     
000600           CLASS NUMERIC-CHARS IS "0" THRU "9"                            
000610           UPSI-0 ON  STATUS IS AQWV-TRACE-ON                             
000620           UPSI-0 OFF STATUS IS AQWV-TRACE-OFF.                           
000630                                                                          
000640       INPUT-OUTPUT SECTION.                                              
000650       FILE-CONTROL.                                                      
000660           SELECT DEVELOPER-FILE   ASSIGN TO AQWDEVFL                     
000670               ORGANIZATION IS SEQUENTIAL                                 
000680               FILE STATUS IS WS-DEVFILE-STATUS.                          
000690           SELECT PROJECT-FILE     ASSIGN TO AQWPRJFL                     
000700               ORGANIZATION IS SEQUENTIAL                                 
000710               FILE STATUS IS WS-PRJFILE-STATUS.                          
000720                                                                          
000730       DATA DIVISION.                                                     
000740       FILE SECTION.                                                      
000750       FD  DEVELOPER-FILE                                                 
000760           RECORDING MODE IS F                                            
000770           LABEL RECORDS ARE STANDARD                                     
000780           RECORD CONTAINS 278 CHARACTERS.                                
000790           COPY AQWDEVR.                                                  
000800                                                                          
000810       FD  PROJECT-FILE                                                   
000820           RECORDING MODE IS F                                            
000830           LABEL RECORDS ARE STANDARD                                     
000840           RECORD CONTAINS 400 CHARACTERS.                                
000850           COPY AQWPROJ.                                                  
000860                                                                          
000870       WORKING-STORAGE SECTION.                                           
000880      *----------------------------------------------------------------   
000890      *  FILE STATUS AND SWITCHES                                         
000900      *----------------------------------------------------------------   
000910       01  WS-FILE-STATUSES.                                              
000920           05  WS-DEVFILE-STATUS          PIC X(02) VALUE SPACES.         
000930           05  WS-PRJFILE-STATUS          PIC X(02) VALUE SPACES.         
000940       01  WS-COMBINED-FILE-STATUS REDEFINES WS-FILE-STATUSES             
000950                                          PIC X(04).                      
000960                                                                          
000970       01  WS-PROGRAM-SWITCHES.                                           
000980           05  WS-EOF-DEV-SW              PIC X(03) VALUE 'NO '.          
000990               88  EOF-DEV                          VALUE 'YES'.          
001000           05  WS-EOF-PRJ-SW              PIC X(03) VALUE 'NO '.          
001010               88  EOF-PRJ                          VALUE 'YES'.          
001020           05  WS-VALD-RESULT-SW          PIC X(03) VALUE 'YES'.          
001030               88  VALD-SUCCESSFUL                  VALUE 'YES'.          
001040               88  VALD-FAILED                      VALUE 'NO '.          
001050           05  WS-DEV-SEEN-SW             PIC X(03) VALUE 'NO '.          
001060               88  WS-DEV-SEEN-ANY                  VALUE 'YES'.          
001070           05  WS-PRJ-SEEN-SW             PIC X(03) VALUE 'NO '.          
001080               88  WS-PRJ-SEEN-ANY                  VALUE 'YES'.          
001090                                                                          
001100      *----------------------------------------------------------------   
001110      *  STATIC TABLE OF REASON TEXTS, KEPT TOGETHER SO A FUTURE          
001120      *  CHANGE TO WORDING TOUCHES ONE PLACE.  THE SPEC'D LIST RUNS TO    
001130      *  ELEVEN TEXTS, BUT "MISSING REQUIRED FIELD: <F>" HAS NO ENTRY     
001140      *  HERE - THAT ONE REPORTS A DICTIONARY KEY THE FRONT END NEVER     
001150      *  SUPPLIED, WHICH HAS NO EQUIVALENT IN A FIXED-WIDTH RECORD        
001160      *  WHERE EVERY FIELD IS ALWAYS PHYSICALLY PRESENT.  A MISSING       
001170      *  DEVELOPER/PROJECT FIELD SHOWS UP HERE AS A BLANK OR ZERO         
001180      *  VALUE INSTEAD, AND IS CAUGHT BY THE MORE SPECIFIC TEXTS BELOW.   
001190      *----------------------------------------------------------------   
001200       01  STATIC-REASON-TEXTS.                                           
001210           05  FILLER  PIC X(80) VALUE                                    
001220               'Budget must be a positive number'.                        
001230           05  FILLER  PIC X(80) VALUE                                    
001240               'Deadline must be a positive number'.                      
001250           05  FILLER  PIC X(80) VALUE                                    
001260               'At least one developer is required'.                      
001270           05  FILLER  PIC X(80) VALUE                                    
001280               'Developer missing required fields'.                       
001290           05  FILLER  PIC X(80) VALUE                                    
001300               'Developer rate must be a positive number'.                
001310           05  FILLER  PIC X(80) VALUE                                    
001320               'Developer hours_per_day must be a positive number'.       
001330           05  FILLER  PIC X(80) VALUE                                    
001340               'At least one project is required'.                        
001350           05  FILLER  PIC X(80) VALUE                                    
001360               'Project missing required fields'.                         
001370           05  FILLER  PIC X(80) VALUE                                    
001380               'Project hours must be a positive number'.                 
001390           05  FILLER  PIC X(80) VALUE                                    
001400               'Project priority must be between 1 and 5'.                
001410       01  REASON-TEXT-TABLE REDEFINES STATIC-REASON-TEXTS                
001420                            OCCURS 10 TIMES                               
001430                            INDEXED BY REASON-NDX                         
001440                            PIC X(80).                                    
001450       01  WS-TRACE-COUNTERS.                                             
001460           05  WS-TRACE-DEV-CNT            PIC S9(04) COMP-3 VALUE ZERO.  
001470           05  WS-TRACE-PRJ-CNT            PIC S9(04) COMP-3 VALUE ZERO.  
001480       01  WS-TRACE-COUNTERS-RAW REDEFINES WS-TRACE-COUNTERS              
001490                                          PIC X(06).                      
001500                                                                          
001510       01  FILLER                          PIC X(12)                      
001520                                           VALUE 'WS ENDS HERE'.          
001530                                                                          
001540       LINKAGE SECTION.                                                   
001550       01  LK-PLAN-CONTROL-RECORD.                                        
001560           COPY AQWPLAN.                                                  
001570       01  LK-VALD-STATUS.                                                
001580           05  LK-VALD-RETURN-SW          PIC X(01).                      
001590               88  LK-VALD-SUCCESS                  VALUE 'Y'.            
001600               88  LK-VALD-FAILURE                  VALUE 'N'.            
001610           05  LK-VALD-MESSAGE            PIC X(80).                      
001620                                                                          
001630       PROCEDURE DIVISION USING LK-PLAN-CONTROL-RECORD                    
001640                                 LK-VALD-STATUS.                          
001650                                                                          
001660       A000-MAINLINE SECTION.                                             
001670                                                                          
001680           SET VALD-SUCCESSFUL TO TRUE.                                   
001690           PERFORM 100-VALIDATE-PLAN-RTN THRU 100-EXIT.                   
001700           IF VALD-SUCCESSFUL                                             
001710               PERFORM 200-VALIDATE-DEVELOPERS-RTN THRU 200-EXIT          
001720           END-IF.                                                        
001730           IF VALD-SUCCESSFUL                                             
001740               PERFORM 300-VALIDATE-PROJECTS-RTN THRU 300-EXIT            
001750           END-IF.                                                        
001760           PERFORM 900-SET-RETURN-STATUS THRU 900-EXIT.                   
001770           EXIT PROGRAM.                                                  
001780                                                                          
001790      *----------------------------------------------------------------   
001800      *  RULE 1/2 - BUDGET AND DEADLINE MUST BOTH BE GREATER THAN         
001810      *  ZERO.  A ZERO VALUE IS TREATED AS "NOT SUPPLIED" AS WELL AS      
001820      *  "NOT POSITIVE" - THIS FIXED-WIDTH UNSIGNED LAYOUT CANNOT         
001830      *  TELL THE TWO APART, SO THE SAME REASON TEXT COVERS BOTH.         
001840      *----------------------------------------------------------------   
001850       100-VALIDATE-PLAN-RTN.                                             
001860           IF PLAN-BUDGET NOT > ZERO                                      
001870               SET VALD-FAILED TO TRUE                                    
001880               MOVE REASON-TEXT-TABLE (1) TO LK-VALD-MESSAGE              
001890               GO TO 100-EXIT                                             
001900           END-IF.                                                        
001910           IF PLAN-DEADLINE NOT > ZERO                                    
001920               SET VALD-FAILED TO TRUE                                    
001930               MOVE REASON-TEXT-TABLE (2) TO LK-VALD-MESSAGE              
001940               GO TO 100-EXIT                                             
001950           END-IF.                                                        
001960       100-EXIT.                                                          
001970           EXIT.                                                          
001980                                                                          
001990      *----------------------------------------------------------------   
002000      *  RULE 3 - AT LEAST ONE DEVELOPER, AND EVERY DEVELOPER MUST        
002010      *  CARRY A NAME, A POSITIVE RATE, POSITIVE HOURS-PER-DAY AND AT     
002020      *  LEAST ONE SKILL.  STOPS AT THE FIRST BAD RECORD.                 
002030      *----------------------------------------------------------------   
002040       200-VALIDATE-DEVELOPERS-RTN.                                       
002050           OPEN INPUT DEVELOPER-FILE.                                     
002060           MOVE 'NO ' TO WS-EOF-DEV-SW.                                   
002070           PERFORM 210-READ-ONE-DEVELOPER THRU 210-EXIT                   
002080               UNTIL EOF-DEV                                              
002090                  OR VALD-FAILED.                                         
002100           CLOSE DEVELOPER-FILE.                                          
002110           IF VALD-SUCCESSFUL AND NOT WS-DEV-SEEN-ANY                     
002120               SET VALD-FAILED TO TRUE                                    
002130               MOVE REASON-TEXT-TABLE (3) TO LK-VALD-MESSAGE              
002140           END-IF.                                                        
002150       200-EXIT.                                                          
002160           EXIT.                                                          
002170                                                                          
002180       210-READ-ONE-DEVELOPER.                                            
002190           READ DEVELOPER-FILE                                            
002200               AT END                                                     
002210                   MOVE 'YES' TO WS-EOF-DEV-SW                            
002220               NOT AT END                                                 
002230                   SET WS-DEV-SEEN-ANY TO TRUE                            
002240                   ADD 1 TO WS-TRACE-DEV-CNT                              
002250                   PERFORM 220-CHECK-ONE-DEVELOPER THRU 220-EXIT          
002260           END-READ.                                                      
002270       210-EXIT.                                                          
002280           EXIT.                                                          
002290                                                                          
002300       220-CHECK-ONE-DEVELOPER.                                           
002310      *    RFR 7340 - RULE 3 REQUIRES NAME, RATE, HOURS-PER-DAY AND       
002320      *    SKILLS ALL PRESENT.  A PRIOR "FIX" DROPPED THE SKILL-COUNT     
002330      *    LEG OF THIS TEST ON THE THEORY THAT AN EMPTY LIST IS VALID     
002340      *    INPUT - IT IS NOT: THE SPEC'S PRESENCE CHECK COVERS SKILLS     
002350      *    THE SAME AS NAME/RATE/HOURS-PER-DAY.  BOTH LEGS REPORT THE     
002360      *    SAME "DEVELOPER MISSING REQUIRED FIELDS" TEXT, MATCHING THE    
002370      *    SOURCE SYSTEM'S SINGLE COMBINED PRESENCE CHECK.                
002380           IF DEV-NAME = SPACES OR DEV-SKILL-CNT = ZERO                   
002390               SET VALD-FAILED TO TRUE                                    
002400               MOVE REASON-TEXT-TABLE (4) TO LK-VALD-MESSAGE              
002410               GO TO 220-EXIT                                             
002420           END-IF.                                                        
002430           IF DEV-RATE NOT > ZERO                                         
002440               SET VALD-FAILED TO TRUE                                    
002450               MOVE REASON-TEXT-TABLE (5) TO LK-VALD-MESSAGE              
002460               GO TO 220-EXIT                                             
002470           END-IF.                                                        
002480           IF DEV-HOURS-DAY NOT > ZERO                                    
002490               SET VALD-FAILED TO TRUE                                    
002500               MOVE REASON-TEXT-TABLE (6) TO LK-VALD-MESSAGE              
002510               GO TO 220-EXIT                                             
002520           END-IF.                                                        
002530       220-EXIT.                                                          
002540           EXIT.                                                          
002550                                                                          
002560      *----------------------------------------------------------------   
002570      *  RULE 4 - AT LEAST ONE PROJECT, AND EVERY PROJECT MUST CARRY      
002580      *  A NAME, POSITIVE HOURS AND A PRIORITY BETWEEN 1 AND 5.           
002590      *  STOPS AT THE FIRST BAD RECORD.                                   
002600      *----------------------------------------------------------------   
002610       300-VALIDATE-PROJECTS-RTN.                                         
002620           OPEN INPUT PROJECT-FILE.                                       
002630           MOVE 'NO ' TO WS-EOF-PRJ-SW.                                   
002640           PERFORM 310-READ-ONE-PROJECT THRU 310-EXIT                     
002650               UNTIL EOF-PRJ                                              
002660                  OR VALD-FAILED.                                         
002670           CLOSE PROJECT-FILE.                                            
002680           IF VALD-SUCCESSFUL AND NOT WS-PRJ-SEEN-ANY                     
002690               SET VALD-FAILED TO TRUE                                    
002700               MOVE REASON-TEXT-TABLE (7) TO LK-VALD-MESSAGE              
002710           END-IF.                                                        
002720       300-EXIT.                                                          
002730           EXIT.                                                          
002740                                                                          
002750       310-READ-ONE-PROJECT.                                              
002760           READ PROJECT-FILE                                              
002770               AT END                                                     
002780                   MOVE 'YES' TO WS-EOF-PRJ-SW                            
002790               NOT AT END                                                 
002800                   SET WS-PRJ-SEEN-ANY TO TRUE                            
002810                   ADD 1 TO WS-TRACE-PRJ-CNT                              
002820                   PERFORM 320-CHECK-ONE-PROJECT THRU 320-EXIT            
002830           END-READ.                                                      
002840       310-EXIT.                                                          
002850           EXIT.                                                          
002860                                                                          
002870       320-CHECK-ONE-PROJECT.                                             
002880           IF PRJ-NAME = SPACES                                           
002890               SET VALD-FAILED TO TRUE                                    
002900               MOVE REASON-TEXT-TABLE (8) TO LK-VALD-MESSAGE              
002910               GO TO 320-EXIT                                             
002920           END-IF.                                                        
002930           IF PRJ-HOURS NOT > ZERO                                        
002940               SET VALD-FAILED TO TRUE                                    
002950               MOVE REASON-TEXT-TABLE (9) TO LK-VALD-MESSAGE              
002960               GO TO 320-EXIT                                             
002970           END-IF.                                                        
002980           IF PRJ-PRIORITY < 1 OR PRJ-PRIORITY > 5                        
002990               SET VALD-FAILED TO TRUE                                    
003000               MOVE REASON-TEXT-TABLE (10) TO LK-VALD-MESSAGE             
003010               GO TO 320-EXIT                                             
003020           END-IF.                                                        
003030       320-EXIT.                                                          
003040           EXIT.                                                          
003050                                                                          
003060       900-SET-RETURN-STATUS.                                             
003070           IF AQWV-TRACE-ON                                               
003080               DISPLAY 'AQWVALD - DEV/PRJ READ COUNTS '                   
003090                       WS-TRACE-DEV-CNT WS-TRACE-PRJ-CNT                  
003100                       ' LAST FILE STATUS ' WS-COMBINED-FILE-STATUS       
003110               DISPLAY 'AQWVALD - RAW COUNTER BYTES '                     
003120                       WS-TRACE-COUNTERS-RAW                              
003130           END-IF.                                                        
003140           IF VALD-SUCCESSFUL                                             
003150               SET LK-VALD-SUCCESS TO TRUE                                
003160               MOVE SPACES TO LK-VALD-MESSAGE                             
003170           ELSE                                                           
003180               SET LK-VALD-FAILURE TO TRUE                                
003190           END-IF.                                                        
003200       900-EXIT.                                                          
003210           EXIT.                                                          
003220                                                                          
