000100******************************************************************
000200*    AQWOPTR  -  OPTRES-CONTROL RECORD LAYOUT                     *
000300*    ONE RECORD PER RUN.  TOTALS PRODUCED BY THE OPTIMIZER STEP   *
000400*    (UPSTREAM OF THIS SYSTEM, NOT PRESENT ON THIS MACHINE) AND   *
000500*    CONSUMED BY AQWMTRC.                                         *
000600*------------------------------------------------------------------
000700*  MAINT LOG                                                      *
000800*  94/02/09  RSN  ORIGINAL CODING FOR RFR 4610 - OPTIMIZER TOTALS *
000900*  99/01/14  TLK  RFR 5610 - Y2K, VERIFIED NO PACKED DATE FIELDS  *
001000******************************************************************
001100 01  OPTRES-CONTROL-RECORD.
001200     05  OPTRES-TOTAL-COST         PIC 9(09)V99.
001300     05  OPTRES-BUDGET-REMAINING   PIC S9(09)V99.
001400     05  OPTRES-COMPLETION-TIME    PIC 9(05)V99.
001500     05  OPTRES-TIME-BUFFER        PIC S9(05)V99.
001600     05  OPTRES-QUANTUM-FLAG       PIC X(01).
001700         88  OPTRES-QUANTUM-PATH        VALUE 'Y'.
001800         88  OPTRES-CLASSICAL-PATH      VALUE 'N'.
001900     05  FILLER                    PIC X(07).
