000100******************************************************************
000200*    AQWPLAN  -  PLAN-CONTROL RECORD LAYOUT                       *
000300*    ONE RECORD PER PLANNING RUN.  BUILT BY AQWPARS FROM THE      *
000400*    METADATA ROWS OF THE IMPORT FILE, CONSUMED BY AQWVALD AND    *
000500*    AQWMTRC.                                                     *
000600*------------------------------------------------------------------
000700*  MAINT LOG                                                      *
000800*  93/04/11  RSN  ORIGINAL CODING FOR RFR 4471 - PLAN CONTROL     *
000900*  98/11/02  TLK  Y2K REVIEW - NO DATE FIELDS PRESENT, NO CHANGE  *
001000*  04/06/18  MBP  RFR 6120 - WIDENED BUDGET TO 9(9) FOR LARGE     *
001100*                  ENGAGEMENTS                                    *
001200******************************************************************
001300 01  PLAN-CONTROL-RECORD.
001400     05  PLAN-BUDGET               PIC 9(09)V99.
001500     05  PLAN-DEADLINE             PIC 9(05)V99.
001600     05  FILLER                    PIC X(20).
