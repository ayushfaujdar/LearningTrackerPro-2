000100******************************************************************
000200*    AQWRISK  -  RISK RECORD LAYOUT                               *
000300*    ZERO OR MORE RECORDS PER RUN, ONE PER RISK FINDING RAISED    *
000400*    BY THE OPTIMIZER STEP.  READ SEQUENTIALLY BY AQWMTRC.        *
000500*------------------------------------------------------------------
000600*  MAINT LOG                                                      *
000700*  94/02/09  RSN  ORIGINAL CODING FOR RFR 4610 - RISK FILE        *
000750*  14/09/04  DPS  RFR 7340 - ADDED TRAILING FILLER TO MATCH THE   *
000770*                  OTHER RECORD LAYOUTS IN THIS SYSTEM.           *
000800******************************************************************
000900 01  RISK-RECORD.
001000     05  RSK-SEVERITY              PIC X(06).
001100         88  RSK-IS-HIGH                VALUE 'HIGH  '.
001200         88  RSK-IS-MEDIUM              VALUE 'MEDIUM'.
001300         88  RSK-IS-LOW                 VALUE 'LOW   '.
001400     05  RSK-MESSAGE               PIC X(80).
001500     05  FILLER                    PIC X(06).
