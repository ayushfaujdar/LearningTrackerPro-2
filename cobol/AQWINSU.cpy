000100******************************************************************
000200*    AQWINSU  -  INSIGHTS-SUMMARY OUTPUT RECORD LAYOUT            *
000300*    ONE RECORD PER RUN.  WRITTEN BY AQWMTRC AFTER THE THREE      *
000400*    EFFICIENCY METRICS AND RISK COUNTS ARE COMPUTED.             *
000500*------------------------------------------------------------------
000600*  MAINT LOG                                                      *
000700*  94/03/01  RSN  ORIGINAL CODING FOR RFR 4610 - INSIGHTS OUTPUT  *
000800*  99/01/14  TLK  RFR 5610 - Y2K, VERIFIED NO PACKED DATE FIELDS  *
000900******************************************************************
001000 01  INSIGHTS-SUMMARY-RECORD.
001100     05  INS-BUDGET-EFF            PIC S9(03)V9.
001200     05  INS-TIME-EFF              PIC S9(03)V9.
001300     05  INS-AVG-SKILL             PIC 9(03)V9.
001400     05  INS-HIGH-RISKS            PIC 9(03).
001500     05  INS-MED-RISKS             PIC 9(03).
001600     05  INS-RECO OCCURS 3 TIMES
001700                  INDEXED BY INS-RECO-NDX
001800                  PIC X(80).
001900     05  FILLER                    PIC X(10).
