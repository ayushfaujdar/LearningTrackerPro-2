000100      IDENTIFICATION DIVISION.                                            
000110      PROGRAM-ID.             AQWDRIV.                                    
000120      AUTHOR.                 J A HILDNER.                                
000130      INSTALLATION.           STATE OF CONNECTICUT - DAS BUREAU OF        
000140                               ENTERPRISE SYSTEMS.                        
000150      DATE-WRITTEN.           04/22/93.                                   
000160      DATE-COMPILED.          CURRENT-DATE.                               
000170      SECURITY.               STATE OF CONNECTICUT - INTERNAL USE         
000180                               ONLY.  NOT FOR RELEASE OUTSIDE DAS.        
000190     ******************************************************************   
000200     *  AQWDRIV - WORKFORCE OPTIMIZATION - RUN ORCHESTRATION DRIVER  *    
000210     *                                                                *   
000220     *  THIS IS THE JOB-STEP MAIN LINE FOR THE WORKFORCE-OPTIMIZATION *   
000230     *  BATCH.  IT READS THE ONE-CARD CONTROL FILE FOR THE ORIGINAL   *   
000240     *  IMPORT FILE NAME, THEN DYNAMICALLY CALLS AQWPARS, AQWVALD     *   
000250     *  AND AQWMTRC IN SEQUENCE THROUGH A CALLED-PROGRAM TABLE, IN    *   
000260     *  THE SAME MANNER AS THE BENEFIT SYSTEM'S CICS LINK PROGRAMS.   *   
000270     *                                                                *   
000280     *  VALIDATION IS FAIL-FAST - IF AQWPARS REJECTS THE IMPORT FILE  *   
000290     *  THE RUN STOPS WITH THE PARSER'S OWN MESSAGE; IF AQWVALD       *   
000300     *  REJECTS THE PLAN THE RUN STOPS WITH THE FIXED MESSAGE         *   
000310     *  'INVALID INPUT DATA' AND AQWMTRC IS NEVER CALLED.             *   
000320     ******************************************************************   
000330     *----------------------------------------------------------------    
000340     *  MAINTENANCE LOG                                                   
000350     *  93/04/22  JAH  ORIGINAL CODING - RFR 4473.                        
000360     *  93/09/30  JAH  RFR 4528 - ADDED THE PROGRAM-CALL TRACE COUNTER    
000370     *                  AND THE UPSI-0 TRACE SWITCH, TO MATCH THE         
000380     *                  TRACE CONVENTION ADOPTED IN THE OTHER THREE       
000390     *                  STEPS OF THIS RUN.                                
000400     *  94/02/14  RSN  RFR 4610 - NO CHANGE HERE - SEE AQWMTRC FOR THE    
000410     *                  RISK-FILE DOUBLE-READ NOTE.                       
000420     *  98/11/12  TLK  Y2K REVIEW - THE CONTROL CARD CARRIES NO DATE      
000430     *                  FIELD.  NO CHANGE MADE.                           
000440     *  02/06/18  MBP  RFR 5904 - RUN NOW SETS THE JOB-STEP RETURN        
000450     *                  CODE (0 = ACCEPTED, 8 = REJECTED) SO THE JCL      
000460     *                  CAN CONDITION LATER STEPS ON THE OUTCOME.         
000470     *  04/07/02  MBP  RFR 6122 - NO CHANGE HERE - SEE AQWMTRC FOR THE    
000480     *                  EXPLANATION-LINE FALLBACK NOTE.                   
000490     *  14/09/04  DPS  RFR 7340 - CONTROL-CARD STATUS, IMPORT FILE        
000500     *                  NAME AND THE CALLED-PROGRAM NAME RECAST AS        
000510     *                  LEVEL-77 ITEMS PER SHOP STANDARD FOR STAND-       
000520     *                  ALONE FIELDS.                                     
000530     ******************************************************************   
000540      ENVIRONMENT DIVISION.                                               
000550      CONFIGURATION SECTION.                                              
000560      SOURCE-COMPUTER.        IBM-370.                                    
000570      OBJECT-COMPUTER.        IBM-370.                                    
000580      SPECIAL-NAMES.                                                      
000590          C01 IS TOP-OF-FORM                                              
000600          CLASS NUMERIC-CHARS IS "0" THRU "9"                             
000610          UPSI-0 ON  STATUS IS AQWD-TRACE-ON                              
000620          UPSI-0 OFF STATUS IS AQWD-TRACE-OFF.                            
000630                                                                          
000640      INPUT-OUTPUT SECTION.                                               
000650      FILE-CONTROL.                                                       
000660          SELECT CONTROL-CARD-FILE  ASSIGN TO AQWCTLFL                    
000670              ORGANIZATION IS SEQUENTIAL                                  
000680              FILE STATUS IS WS-CTLFILE-STATUS.                           
000690                                                                          
000700      DATA DIVISION.                                                      
000710      FILE SECTION.                                                       
000720      FD  CONTROL-CARD-FILE                                               
000730          RECORDING MODE IS F                                             
000740          LABEL RECORDS ARE STANDARD.                                     
000750      01  CONTROL-CARD-RECORD.                                            
000760          05  CC-IMPORT-FILE-NAME    PIC X(60).                           
000770          05  FILLER                 PIC X(20).                           
000780                                                                          
000790      WORKING-STORAGE SECTION.                                            
000800      77  WS-CTLFILE-STATUS          PIC X(02) VALUE SPACES.              
000810                                                                          
000820      01  WS-PROGRAM-SWITCHES.                                            
000830          05  WS-EOF-CTL-SW          PIC X(03) VALUE 'NO '.               
000840              88  EOF-CTL                       VALUE 'YES'.              
000850          05  WS-RUN-COMPLETION-SW   PIC X(03) VALUE 'NO '.               
000860              88  RUN-SUCCESSFUL                VALUE 'YES'.              
000870              88  RUN-FAILED                    VALUE 'NO '.              
000880                                                                          
000890      77  WS-IMPORT-FILE-NAME        PIC X(60) VALUE SPACES.              
000900                                                                          
000910      01  WS-PLAN-CONTROL-RECORD.                                         
000920          COPY AQWPLAN.                                                   
000930                                                                          
000940      01  WS-PARSE-STATUS.                                                
000950          05  WS-PARSE-RETURN-SW     PIC X(01) VALUE SPACE.               
000960              88  PARSE-SUCCESSFUL             VALUE 'Y'.                 
000970              88  PARSE-FAILED                 VALUE 'N'.                 
000980          05  WS-PARSE-MESSAGE       PIC X(80) VALUE SPACES.              
000990                                                                          
001000      01  WS-VALD-STATUS.                                                 
001010          05  WS-VALD-RETURN-SW      PIC X(01) VALUE SPACE.               
001020              88  VALD-SUCCESSFUL              VALUE 'Y'.                 
001030              88  VALD-FAILED                  VALUE 'N'.                 
001040          05  WS-VALD-MESSAGE        PIC X(80) VALUE SPACES.              
001050                                                                          
001060      01  WS-TRACE-SWITCH-VIEW.                                           
001070          05  WS-TRACE-CTL-STATUS    PIC X(02) VALUE SPACES.              
001080          05  WS-TRACE-PARSE-SW      PIC X(01) VALUE SPACE.               
001090          05  WS-TRACE-VALD-SW       PIC X(01) VALUE SPACE.               
001100      01  WS-TRACE-SWITCH-RAW REDEFINES WS-TRACE-SWITCH-VIEW              
001110                                     PIC X(04).                           
001120                                                                          
001130      01  WS-STEP-COUNTERS.                                               
001140          05  WS-PGM-CALL-CNT        PIC S9(04) COMP VALUE ZERO.          
001150          05  WS-STEP-NBR            PIC S9(04) COMP VALUE ZERO.          
001160      01  WS-STEP-COUNTERS-RAW REDEFINES WS-STEP-COUNTERS                 
001170                                     PIC X(04).                           
001180                                                                          
001190      77  WS-CALLED-PROGRAM          PIC X(08) VALUE SPACES.              
001200                                                                          
001210      01  STATIC-CALLED-PROGRAMS.                                         
001220          05  STATIC-CALLED-PROGRAM-TABLE.                                
001230              10  FILLER             PIC X(08) VALUE 'AQWPARS'.           
001240              10  FILLER             PIC X(08) VALUE 'AQWVALD'.           
001250              10  FILLER             PIC X(08) VALUE 'AQWMTRC'.           
001260          05  CALLED-PROGRAM-TABLE                                        
001270                      REDEFINES STATIC-CALLED-PROGRAM-TABLE               
001280                      OCCURS 3 TIMES                                      
001290                      INDEXED BY PGM-NDX.                                 
001300              10  CALLED-PROGRAM-NAME                                     
001310                                     PIC X(08).                           
001320                                                                          
001330      PROCEDURE DIVISION.                                                 
001340                                                                          
001350      A000-MAINLINE SECTION.                                              
001360          PERFORM 010-OPEN-CONTROL-FILE-RTN THRU 010-EXIT.                
001370          PERFORM 020-READ-CONTROL-CARD-RTN THRU 020-EXIT.                
001380          PERFORM 090-CLOSE-CONTROL-FILE-RTN THRU 090-EXIT.               
001390          PERFORM 100-CALL-PARSER-RTN THRU 100-EXIT.                      
001400          IF PARSE-SUCCESSFUL                                             
001410              PERFORM 200-CALL-VALIDATOR-RTN THRU 200-EXIT                
001420              IF VALD-SUCCESSFUL                                          
001430                  PERFORM 300-CALL-METRICS-RTN THRU 300-EXIT              
001440                  SET RUN-SUCCESSFUL TO TRUE                              
001450              ELSE                                                        
001460                  PERFORM 800-REJECT-RUN-RTN THRU 800-EXIT                
001470              END-IF                                                      
001480          ELSE                                                            
001490              PERFORM 800-REJECT-RUN-RTN THRU 800-EXIT                    
001500          END-IF.                                                         
001510          PERFORM 950-TRACE-AND-TERMINATE-RTN THRU 950-EXIT.              
001520          STOP RUN.                                                       
001530                                                                          
001540      010-OPEN-CONTROL-FILE-RTN.                                          
001550          MOVE 10 TO WS-STEP-NBR.                                         
001560          OPEN INPUT CONTROL-CARD-FILE.                                   
001570          IF WS-CTLFILE-STATUS NOT = '00'                                 
001580              DISPLAY 'AQWDRIV - CONTROL CARD FILE STATUS '               
001590                      WS-CTLFILE-STATUS ' - NO IMPORT FILE NAME'          
001600              MOVE SPACES TO WS-IMPORT-FILE-NAME                          
001610          END-IF.                                                         
001620      010-EXIT.                                                           
001630          EXIT.                                                           
001640                                                                          
001650      020-READ-CONTROL-CARD-RTN.                                          
001660          MOVE 20 TO WS-STEP-NBR.                                         
001670          IF WS-CTLFILE-STATUS = '00'                                     
001680              READ CONTROL-CARD-FILE                                      
001690                  AT END                                                  
001700                      SET EOF-CTL TO TRUE                                 
001710                      MOVE SPACES TO WS-IMPORT-FILE-NAME                  
001720                  NOT AT END                                              
001730                      MOVE CC-IMPORT-FILE-NAME TO WS-IMPORT-FILE-NAME     
001740              END-READ                                                    
001750          END-IF.                                                         
001760      020-EXIT.                                                           
001770          EXIT.                                                           
001780                                                                          
001790      090-CLOSE-CONTROL-FILE-RTN.                                         
001800          MOVE 90 TO WS-STEP-NBR.                                         
001810          IF WS-CTLFILE-STATUS = '00' OR EOF-CTL                          
001820              CLOSE CONTROL-CARD-FILE                                     
001830          END-IF.                                                         
001840      090-EXIT.                                                           
001850          EXIT.                                                           
001860                                                                          
001870      100-CALL-PARSER-RTN.                                                
001880          MOVE 100 TO WS-STEP-NBR.                                        
001890          MOVE CALLED-PROGRAM-NAME (1) TO WS-CALLED-PROGRAM.              
001900          INITIALIZE WS-PLAN-CONTROL-RECORD WS-PARSE-STATUS.              
001910          CALL WS-CALLED-PROGRAM USING WS-IMPORT-FILE-NAME                
001920                                        WS-PLAN-CONTROL-RECORD            
001930                                        WS-PARSE-STATUS.                  
001940          ADD 1 TO WS-PGM-CALL-CNT.                                       
001950          IF AQWD-TRACE-ON                                                
001960              DISPLAY 'AQWDRIV - CALLED ' WS-CALLED-PROGRAM               
001970                      ' RETURN ' WS-PARSE-RETURN-SW                       
001980          END-IF.                                                         
001990          IF NOT PARSE-SUCCESSFUL                                         
002000              DISPLAY 'AQWDRIV - RUN TERMINATED - '                       
002010                      WS-PARSE-MESSAGE                                    
002020          END-IF.                                                         
002030      100-EXIT.                                                           
002040          EXIT.                                                           
002050                                                                          
002060      200-CALL-VALIDATOR-RTN.                                             
002070          MOVE 200 TO WS-STEP-NBR.                                        
002080          MOVE CALLED-PROGRAM-NAME (2) TO WS-CALLED-PROGRAM.              
002090          INITIALIZE WS-VALD-STATUS.                                      
002100          CALL WS-CALLED-PROGRAM USING WS-PLAN-CONTROL-RECORD             
002110                                        WS-VALD-STATUS.                   
002120          ADD 1 TO WS-PGM-CALL-CNT.                                       
002130          IF AQWD-TRACE-ON                                                
002140              DISPLAY 'AQWDRIV - CALLED ' WS-CALLED-PROGRAM               
002150                      ' RETURN ' WS-VALD-RETURN-SW                        
002160          END-IF.                                                         
002170          IF NOT VALD-SUCCESSFUL                                          
002180              DISPLAY 'AQWDRIV - VALIDATOR REASON - '                     
002190                      WS-VALD-MESSAGE                                     
002200          END-IF.                                                         
002210      200-EXIT.                                                           
002220          EXIT.                                                           
002230                                                                          
002240      300-CALL-METRICS-RTN.                                               
002250          MOVE 300 TO WS-STEP-NBR.                                        
002260          MOVE CALLED-PROGRAM-NAME (3) TO WS-CALLED-PROGRAM.              
002270          CALL WS-CALLED-PROGRAM USING WS-PLAN-CONTROL-RECORD.            
002280          ADD 1 TO WS-PGM-CALL-CNT.                                       
002290          IF AQWD-TRACE-ON                                                
002300              DISPLAY 'AQWDRIV - CALLED ' WS-CALLED-PROGRAM               
002310          END-IF.                                                         
002320      300-EXIT.                                                           
002330          EXIT.                                                           
002340                                                                          
002350      800-REJECT-RUN-RTN.                                                 
002360          MOVE 800 TO WS-STEP-NBR.                                        
002370          SET RUN-FAILED TO TRUE.                                         
002380          IF NOT PARSE-SUCCESSFUL                                         
002390              CONTINUE                                                    
002400          ELSE                                                            
002410              DISPLAY 'AQWDRIV - RUN TERMINATED - Invalid input data'     
002420          END-IF.                                                         
002430      800-EXIT.                                                           
002440          EXIT.                                                           
002450                                                                          
002460      950-TRACE-AND-TERMINATE-RTN.                                        
002470          MOVE WS-CTLFILE-STATUS TO WS-TRACE-CTL-STATUS.                  
002480          MOVE WS-PARSE-RETURN-SW TO WS-TRACE-PARSE-SW.                   
002490          MOVE WS-VALD-RETURN-SW TO WS-TRACE-VALD-SW.                     
002500          IF AQWD-TRACE-ON                                                
002510              DISPLAY 'AQWDRIV - CALL COUNT ' WS-PGM-CALL-CNT             
002520                      ' LAST STEP ' WS-STEP-NBR                           
002530              DISPLAY 'AQWDRIV - RAW STEP COUNTER BYTES '                 
002540                      WS-STEP-COUNTERS-RAW                                
002550              DISPLAY 'AQWDRIV - RAW SWITCH BYTES '                       
002560                      WS-TRACE-SWITCH-RAW                                 
002570          END-IF.                                                         
002580          IF RUN-SUCCESSFUL                                               
002590              MOVE 0 TO RETURN-CODE                                       
002600          ELSE                                                            
002610              MOVE 8 TO RETURN-CODE                                       
002620          END-IF.                                                         
002630      950-EXIT.                                                           
002640          EXIT.                                                           
002650                                                                          
