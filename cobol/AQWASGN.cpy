000100******************************************************************
000200*    AQWASGN  -  ASSIGNMENT RECORD LAYOUT                         *
000300*    ONE RECORD PER DEVELOPER-TO-PROJECT ASSIGNMENT PRODUCED BY   *
000400*    THE OPTIMIZER STEP.  READ SEQUENTIALLY BY AQWMTRC TO BUILD   *
000500*    THE AVERAGE SKILL-MATCH METRIC.                              *
000600*------------------------------------------------------------------
000700*  MAINT LOG                                                      *
000800*  94/02/09  RSN  ORIGINAL CODING FOR RFR 4610 - ASSIGNMENT FILE  *
000850*  14/09/04  DPS  RFR 7340 - ADDED TRAILING FILLER, SAME AS       *
000870*                  EVERY OTHER RECORD IN THIS SYSTEM - ROOM FOR   *
000880*                  A LATER FIELD WITHOUT AN FD/RECORD-LAYOUT      *
000890*                  MISMATCH.                                     *
000900******************************************************************
001000 01  ASSIGNMENT-RECORD.
001100     05  ASG-DEV                   PIC X(30).
001200     05  ASG-PROJECT               PIC X(30).
001300     05  ASG-SKILL-MATCH           PIC 9(03)V9.
001400     05  FILLER                    PIC X(06).
